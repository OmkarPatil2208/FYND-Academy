000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK1.
000030       AUTHOR. J GRACIA.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 03/14/1989.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK1 - NIGHTLY TRANSACTION POSTING RUN.
000100      * READS THE ACCOUNT MASTER AND THE TRANSACTION REQUEST FILE,
000110      * VALIDATES AND POSTS EACH REQUESTED DEPOSIT, WITHDRAWAL OR
000120      * TRANSFER AGAINST THE ACCOUNT MASTER, DISPATCHING TO THE
000130      * SPECIALIST POSTING MODULES (BANK4/BANK5/BANK6). WRITES THE
000140      * UPDATED ACCOUNT MASTER AND THE POSTING REPORT WITH ITS
000150      * TRAILER COUNTS.
000160      *-----------------------------------------------------------
000170      * CHANGE LOG.
000180      *   03/14/89 JG  ORIGINAL WRITE-UP - CARD LOGIN AND TELLER  REQ-0114
000190      *   03/14/89 JG    MENU.                                    REQ-0114
000200      *   06/02/89 JG  ADDED WITHDRAWAL LIMIT CHECK ON MENU OPTIONREQ-0138
000210      *   06/02/89 JG    3.                                       REQ-0138
000220      *   11/09/90 MC  SPLIT BALANCE QUERY OUT TO BANK2.          REQ-0250
000230      *   02/27/91 MC  ADDED TRANSFER MENU OPTION, CALLS BANK6.   REQ-0261
000240      *   08/15/92 RT  YEAR-END TICKET SALES ADDED (MENU OPT 7).  REQ-0340
000250      *   01/10/94 RT  PIN CHANGE HISTORY RETAINED 90 DAYS.       REQ-0388
000260      *   05/22/96 SB  CONVERTED FROM ON-LINE TELLER SCREEN TO A  REQ-0455
000270      *   05/22/96 SB    NIGHTLY BATCH POSTING RUN PER OPS        REQ-0455
000280      *   05/22/96 SB    REQUEST. RETIRED CARD/PIN LOGIN, INTENTOSREQ-0455
000290      *   05/22/96 SB    LOCKOUT AND TICKET SALES - NOT PART OF   REQ-0455
000300      *   05/22/96 SB    THE BATCH JOB.                           REQ-0455
000310      *   09/03/96 SB  ACCOUNT MASTER NOW READ INTO A WORKING     REQ-0471
000320      *   09/03/96 SB    TABLE RATHER THAN RANDOM I-O PER REQUEST.REQ-0471
000330      *   03/18/97 DH  ADDED REJECTION REASON TEXT TO POSTING     REQ-0502
000340      *   03/18/97 DH    REPORT.                                  REQ-0502
000350      *   07/07/98 DH  Y2K - REGDATE/CREDATE/TIMESTAMP WIDENED TO REQ-0561
000360      *   07/07/98 DH    4-DIGIT YEAR (WAS 2-DIGIT) THROUGHOUT.   REQ-0561
000370      *   01/26/99 DH  Y2K SIGN-OFF - CENTURY WINDOW REMOVED, ALL REQ-0578
000380      *   01/26/99 DH    DATE FIELDS NOW STORE FULL 4-DIGIT YEAR. REQ-0578
000390      *   04/12/01 PL  RAISED ACCOUNT TABLE SIZE TO 5000 ROWS.    REQ-0640
000400      *   10/30/03 PL  ADDED POSTED-AMOUNT TOTAL TO REPORT        REQ-0705
000410      *   10/30/03 PL    TRAILER.                                 REQ-0705
000420      *   05/09/05 AR  REQ-TYPE NOW CHECKED AGAINST               REQ-0733
000430      *   05/09/05 AR    TIPO-PETICION-VALIDO BEFORE DISPATCH; A  REQ-0733
000440      *   05/09/05 AR    RERUN NOTICE LINE PRINTS ON THE REPORT   REQ-0733
000450      *   05/09/05 AR    WHEN UPSI-0 IS SET ON AT JOB START.      REQ-0733
000460      *   08/22/05 AR  FILE STATUSES AND SCRATCH FIELDS PUT BACK  REQ-0745
000470      *   08/22/05 AR    TO STANDALONE 77-LEVELS PER SHOP STD;    REQ-0745
000480      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000490      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000500      *-----------------------------------------------------------
000510
000520       ENVIRONMENT DIVISION.
000530       CONFIGURATION SECTION.
000540       SPECIAL-NAMES.
000550           C01 IS TOP-OF-FORM
000560           CLASS TIPO-PETICION-VALIDO IS "DEPOSIT", "WITHDRAWAL",
000570               "TRANSFER"
000580           UPSI-0 ON STATUS IS SW-RERUN-ON
000590                  OFF STATUS IS SW-RERUN-OFF.
000600
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT CUENTAS ASSIGN TO CUENTAS
000640               ORGANIZATION IS SEQUENTIAL
000650               ACCESS MODE IS SEQUENTIAL
000660               FILE STATUS IS FS-CUENTAS.
000670
000680           SELECT PETICIONES ASSIGN TO PETICION
000690               ORGANIZATION IS SEQUENTIAL
000700               ACCESS MODE IS SEQUENTIAL
000710               FILE STATUS IS FS-PETICIONES.
000720
000730           SELECT INFORME-LOTE ASSIGN TO INFLOTE
000740               ORGANIZATION IS LINE SEQUENTIAL
000750               FILE STATUS IS FS-INFORME.
000760
000770
000780       DATA DIVISION.
000790       FILE SECTION.
000800       FD  CUENTAS
000810           LABEL RECORD STANDARD.
000820       01  CUENTA-REG.
000830           02  ACT-ID                     PIC 9(06).
000840           02  ACT-NUMBER                 PIC X(16).
000850           02  ACT-USR-ID                 PIC 9(06).
000860           02  ACT-TYPE                   PIC X(13).
000870           02  ACT-BALANCE                PIC S9(11)V99.
000880           02  ACT-CREDATE.
000890               03  ACT-CRE-YYYY           PIC 9(04).
000900               03  ACT-CRE-MM             PIC 9(02).
000910               03  ACT-CRE-DD             PIC 9(02).
000920               03  ACT-CRE-HH             PIC 9(02).
000930               03  ACT-CRE-MN             PIC 9(02).
000940               03  ACT-CRE-SS             PIC 9(02).
000950           02  ACT-ACTIVE-FLAG            PIC X(01).
000960           02  ACT-FROZEN-FLAG            PIC X(01).
000970           02  FILLER                     PIC X(05).
000980
000990      * VISTA NUMERICA UNICA DE LA FECHA DE ALTA, USADA PARA
001000      * COPIARLA A/DESDE LA TABLA EN MEMORIA DE UNA SOLA VEZ.
001010       01  ACT-CREDATE-R REDEFINES ACT-CREDATE
001020                                         PIC 9(14).
001030
001040       FD  PETICIONES
001050           LABEL RECORD STANDARD.
001060       01  PETICION-REG.
001070           02  REQ-TYPE                   PIC X(12).
001080           02  REQ-ACCT-NUMBER            PIC X(16).
001090           02  REQ-TO-ACCT-NUMBER         PIC X(16).
001100           02  REQ-AMOUNT                 PIC 9(11)V99.
001110           02  REQ-DESC                   PIC X(40).
001120           02  FILLER                     PIC X(03).
001130
001140       FD  INFORME-LOTE
001150           LABEL RECORD STANDARD
001160           RECORD CONTAINS 132 CHARACTERS.
001170       01  LINEA-INFORME                  PIC X(132).
001180
001190
001200       WORKING-STORAGE SECTION.
001210       77  FS-CUENTAS                     PIC X(02).
001220       77  FS-PETICIONES                  PIC X(02).
001230       77  FS-INFORME                     PIC X(02).
001240
001250      * TABLA DE CUENTAS EN MEMORIA - CARGADA UNA VEZ AL PRINCIPIO
001260      * DEL LOTE Y REESCRITA COMPLETA AL FINAL (SUSTITUYE AL
001270      * ACCESO INDEXADO DIRECTO A TARJETAS.UBD).
001280       01  TABLA-CUENTAS.
001290           05  T-CUENTA OCCURS 5000 TIMES
001300                   INDEXED BY IX-CTA.
001310               10  T-ACT-ID               PIC 9(06).
001320               10  T-ACT-NUMBER           PIC X(16).
001330               10  T-ACT-USR-ID           PIC 9(06).
001340               10  T-ACT-TYPE             PIC X(13).
001350               10  T-ACT-BALANCE          PIC S9(11)V99.
001360               10  T-ACT-CREDATE          PIC 9(14).
001370               10  T-ACT-ACTIVE-FLAG      PIC X(01).
001380               10  T-ACT-FROZEN-FLAG      PIC X(01).
001390      * VISTA DE LA TABLA COMO BLOQUE UNICO, PARA PASARLA POR
001400      * REFERENCIA A LOS MODULOS DE APLICACION DE SALDO.
001410       01  TABLA-CUENTAS-R REDEFINES TABLA-CUENTAS.
001420           05  FILLER OCCURS 5000 TIMES   PIC X(70).
001430
001440       77  WC-NUM-CUENTAS                 PIC 9(04) COMP.
001450       77  WC-IX-ORIGEN                   PIC 9(04) COMP.
001460       77  WC-IX-DESTINO                  PIC 9(04) COMP.
001470
001480       77  WC-LEIDAS                      PIC 9(07) COMP.
001490       77  WC-POSTED                      PIC 9(07) COMP.
001500       77  WC-REJECTED                    PIC 9(07) COMP.
001510       77  WC-TOTAL-POSTED                PIC S9(11)V99.
001520
001530       77  WS-MOTIVO-RECHAZO              PIC X(40).
001540       77  WS-DISPOSICION                 PIC X(08).
001550
001560      * PARAMETROS DE LLAMADA A LOS MODULOS DE APLICACION DE SALDO
001570      * (DEPOSITO/RETIRADA - UNA CUENTA) Y DE TRANSFERENCIA (DOS
001580      * CUENTAS). AMBOS GRUPOS SE VUELCAN A CERO ENTRE PETICIONES.
001590       01  WL-PARM-APLICACION.
001600           05  WL-ACCT-NUMBER             PIC X(16).
001610           05  WL-IMPORTE                 PIC 9(11)V99.
001620           05  WL-DESCRIPCION             PIC X(40).
001630           05  WL-RESULTADO               PIC X(01).
001640               88  WL-OK                  VALUE "S".
001650               88  WL-RECHAZADA           VALUE "N".
001660           05  WL-MOTIVO                  PIC X(40).
001670       01  WL-PARM-APLIC-R REDEFINES WL-PARM-APLICACION.
001680           05  FILLER                     PIC X(98).
001690
001700       01  WL-PARM-TRANSFER.
001710           05  WL-ACCT-ORIGEN             PIC X(16).
001720           05  WL-ACCT-DESTINO            PIC X(16).
001730           05  WL-T-IMPORTE               PIC 9(11)V99.
001740           05  WL-T-DESCRIPCION           PIC X(40).
001750           05  WL-T-RESULTADO             PIC X(01).
001760               88  WL-T-OK                VALUE "S".
001770               88  WL-T-RECHAZADA         VALUE "N".
001780           05  WL-T-MOTIVO                PIC X(40).
001790           05  FILLER                     PIC X(02).
001800
001810       01  LN-CABECERA-1.
001820           05  FILLER                     PIC X(45) VALUE
001830               "UNIZARBANK - INFORME DE LOTE DE POSTEO".
001840           05  FILLER                     PIC X(87) VALUE SPACES.
001850       01  LN-CABECERA-2.
001860           05  FILLER                     PIC X(12) VALUE "TIPO".
001870           05  FILLER                    PIC X(18) VALUE "CUENTA".
001880           05  FILLER                   PIC X(20) VALUE "IMPORTE".
001890           05  FILLER                    PIC X(10) VALUE "ESTADO".
001900           05  FILLER                     PIC X(40) VALUE
001910               "MOTIVO DE RECHAZO".
001920           05  FILLER                     PIC X(32) VALUE SPACES.
001930       01  LN-DETALLE.
001940           05  LD-TIPO                    PIC X(12).
001950           05  FILLER                     PIC X(02) VALUE SPACES.
001960           05  LD-CUENTA                  PIC X(16).
001970           05  FILLER                     PIC X(02) VALUE SPACES.
001980           05  LD-IMPORTE                 PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001990           05  FILLER                     PIC X(03) VALUE SPACES.
002000           05  LD-DISPOSICION             PIC X(10).
002010           05  LD-MOTIVO                  PIC X(40).
002020           05  FILLER                     PIC X(15) VALUE SPACES.
002030       01  LN-TRAILER-1.
002040           05  FILLER                     PIC X(20) VALUE
002050               "PETICIONES LEIDAS...".
002060           05  LT-LEIDAS                  PIC ZZZ,ZZ9.
002070           05  FILLER                     PIC X(105) VALUE SPACES.
002080       01  LN-TRAILER-2.
002090           05  FILLER                     PIC X(20) VALUE
002100               "PETICIONES POSTEADAS".
002110           05  LT-POSTED                  PIC ZZZ,ZZ9.
002120           05  FILLER                     PIC X(105) VALUE SPACES.
002130       01  LN-TRAILER-3.
002140           05  FILLER                     PIC X(20) VALUE
002150               "PETICIONES RECHAZADA".
002160           05  LT-REJECTED                PIC ZZZ,ZZ9.
002170           05  FILLER                     PIC X(105) VALUE SPACES.
002180       01  LN-TRAILER-4.
002190           05  FILLER                     PIC X(20) VALUE
002200               "IMPORTE TOTAL POSTEA".
002210           05  LT-TOTAL                   PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002220           05  FILLER                     PIC X(94) VALUE SPACES.
002230      *    05/09/05 AR - LINEA DE AVISO IMPRESA SOLO CUANDO EL LOTE
002240      *    SE LANZA CON EL UPSI-0 DE RERUN ACTIVADO EN JCL.
002250       01  LN-AVISO-RERUN.
002260           05  FILLER                     PIC X(40) VALUE
002270               "** LOTE EJECUTADO EN MODO RERUN **".
002280           05  FILLER                     PIC X(92) VALUE SPACES.
002290
002300       77  WS-EOF-CUENTAS                 PIC X(01) VALUE "N".
002310           88  EOF-CUENTAS                VALUE "Y".
002320       77  WS-EOF-PETICIONES              PIC X(01) VALUE "N".
002330           88  EOF-PETICIONES             VALUE "Y".
002340
002350
002360       PROCEDURE DIVISION.
002370       0000-CONTROL-PRINCIPAL.
002380           PERFORM 0100-INICIO THRU 0100-INICIO
002390           PERFORM 0200-CARGAR-CUENTAS THRU 0200-CARGAR-CUENTAS
002400           PERFORM 0300-ABRIR-PETICIONES THRU 0300-ABRIR-PETICIONES
002410           PERFORM 0400-PROCESAR-PETICIONES THRU
002420               0400-PROCESAR-PETICIONES
002430               UNTIL EOF-PETICIONES
002440           PERFORM 0900-CIERRE-LOTE THRU 0900-CIERRE-LOTE
002450           STOP RUN.
002460
002470       0100-INICIO.
002480           MOVE ZEROES TO WC-LEIDAS WC-POSTED WC-REJECTED
002490           MOVE ZEROES TO WC-TOTAL-POSTED
002500           OPEN OUTPUT INFORME-LOTE
002510           WRITE LINEA-INFORME FROM LN-CABECERA-1
002520           WRITE LINEA-INFORME FROM LN-CABECERA-2.
002530
002540       0200-CARGAR-CUENTAS.
002550      *    LEE LA CUENTA MAESTRA COMPLETA A LA TABLA EN MEMORIA,
002560      *    EN ORDEN ASCENDENTE DE ACT-ID (ORDEN NATURAL DEL
002570           MOVE ZEROES TO WC-NUM-CUENTAS
002580           OPEN INPUT CUENTAS
002590           IF FS-CUENTAS NOT = "00"
002600               GO TO 0999-ERROR-FICHERO
002610           END-IF
002620           PERFORM 0210-LEER-CUENTA THRU 0210-LEER-CUENTA
002630           PERFORM 0220-CARGAR-FILA-CUENTA THRU
002640               0220-CARGAR-FILA-CUENTA
002650               UNTIL EOF-CUENTAS
002660           CLOSE CUENTAS.
002670
002680       0210-LEER-CUENTA.
002690           READ CUENTAS
002700               AT END SET EOF-CUENTAS TO TRUE
002710           END-READ.
002720
002730       0220-CARGAR-FILA-CUENTA.
002740           ADD 1 TO WC-NUM-CUENTAS
002750           SET IX-CTA TO WC-NUM-CUENTAS
002760           MOVE ACT-ID              TO T-ACT-ID (IX-CTA)
002770           MOVE ACT-NUMBER          TO T-ACT-NUMBER (IX-CTA)
002780           MOVE ACT-USR-ID          TO T-ACT-USR-ID (IX-CTA)
002790           MOVE ACT-TYPE            TO T-ACT-TYPE (IX-CTA)
002800           MOVE ACT-BALANCE         TO T-ACT-BALANCE (IX-CTA)
002810           MOVE ACT-CREDATE-R       TO T-ACT-CREDATE (IX-CTA)
002820           MOVE ACT-ACTIVE-FLAG     TO T-ACT-ACTIVE-FLAG (IX-CTA)
002830           MOVE ACT-FROZEN-FLAG     TO T-ACT-FROZEN-FLAG (IX-CTA)
002840           PERFORM 0210-LEER-CUENTA THRU 0210-LEER-CUENTA.
002850
002860       0300-ABRIR-PETICIONES.
002870           OPEN INPUT PETICIONES
002880           IF FS-PETICIONES NOT = "00"
002890               GO TO 0999-ERROR-FICHERO
002900           END-IF
002910           PERFORM 0310-LEER-PETICION THRU 0310-LEER-PETICION.
002920
002930       0310-LEER-PETICION.
002940           READ PETICIONES
002950               AT END SET EOF-PETICIONES TO TRUE
002960           END-READ.
002970
002980       0400-PROCESAR-PETICIONES.
002990           ADD 1 TO WC-LEIDAS
003000           MOVE SPACES TO WS-MOTIVO-RECHAZO
003010           PERFORM 0410-VALIDAR-IMPORTE THRU 0410-VALIDAR-IMPORTE
003020           IF WS-MOTIVO-RECHAZO NOT = SPACES
003030               PERFORM 0490-ESCRIBIR-RECHAZO THRU
003040                   0490-ESCRIBIR-RECHAZO
003050           ELSE
003060               EVALUATE REQ-TYPE
003070                   WHEN "DEPOSIT"
003080                       PERFORM 0420-POSTEAR-DEPOSITO THRU
003090                           0420-POSTEAR-DEPOSITO
003100                   WHEN "WITHDRAWAL"
003110                       PERFORM 0430-POSTEAR-RETIRADA THRU
003120                           0430-POSTEAR-RETIRADA
003130                   WHEN "TRANSFER"
003140                       PERFORM 0440-POSTEAR-TRANSFERENCIA THRU
003150                           0440-POSTEAR-TRANSFERENCIA
003160                   WHEN OTHER
003170                       MOVE "invalid request" TO WS-MOTIVO-RECHAZO
003180                       PERFORM 0490-ESCRIBIR-RECHAZO THRU
003190                           0490-ESCRIBIR-RECHAZO
003200               END-EVALUATE
003210           END-IF
003220           PERFORM 0310-LEER-PETICION THRU 0310-LEER-PETICION.
003230
003240       0410-VALIDAR-IMPORTE.
003250      *    R1 - EL IMPORTE DEBE SER ESTRICTAMENTE POSITIVO.
003260           IF REQ-AMOUNT NOT > ZERO
003270               MOVE "amount must be positive" TO WS-MOTIVO-RECHAZO
003280           END-IF
003290      *    05/09/05 AR - EL TIPO DE PETICION DEBE SER UNO DE LOS
003300      *    TRES QUE RECONOCE EL LOTE DE POSTEO.
003310           IF REQ-TYPE IS NOT TIPO-PETICION-VALIDO
003320               MOVE "invalid request type" TO WS-MOTIVO-RECHAZO
003330           END-IF.
003340
003350       0420-POSTEAR-DEPOSITO.
003360           MOVE ZEROES TO WL-PARM-APLIC-R
003370           MOVE REQ-ACCT-NUMBER     TO WL-ACCT-NUMBER
003380           MOVE REQ-AMOUNT          TO WL-IMPORTE
003390           MOVE REQ-DESC            TO WL-DESCRIPCION
003400           CALL "BANK5" USING TABLA-CUENTAS-R WC-NUM-CUENTAS
003410               WL-PARM-APLICACION
003420           IF WL-OK
003430               ADD 1 TO WC-POSTED
003440               ADD REQ-AMOUNT TO WC-TOTAL-POSTED
003450               PERFORM 0480-ESCRIBIR-POSTEO THRU 0480-ESCRIBIR-POSTEO
003460           ELSE
003470               MOVE WL-MOTIVO TO WS-MOTIVO-RECHAZO
003480               PERFORM 0490-ESCRIBIR-RECHAZO THRU 0490-ESCRIBIR-RECHAZO
003490           END-IF.
003500
003510       0430-POSTEAR-RETIRADA.
003520           MOVE ZEROES TO WL-PARM-APLIC-R
003530           MOVE REQ-ACCT-NUMBER     TO WL-ACCT-NUMBER
003540           MOVE REQ-AMOUNT          TO WL-IMPORTE
003550           MOVE REQ-DESC            TO WL-DESCRIPCION
003560           CALL "BANK4" USING TABLA-CUENTAS-R WC-NUM-CUENTAS
003570               WL-PARM-APLICACION
003580           IF WL-OK
003590               ADD 1 TO WC-POSTED
003600               ADD REQ-AMOUNT TO WC-TOTAL-POSTED
003610               PERFORM 0480-ESCRIBIR-POSTEO THRU 0480-ESCRIBIR-POSTEO
003620           ELSE
003630               MOVE WL-MOTIVO TO WS-MOTIVO-RECHAZO
003640               PERFORM 0490-ESCRIBIR-RECHAZO THRU 0490-ESCRIBIR-RECHAZO
003650           END-IF.
003660
003670       0440-POSTEAR-TRANSFERENCIA.
003680           MOVE SPACES TO WL-PARM-TRANSFER
003690           MOVE REQ-ACCT-NUMBER      TO WL-ACCT-ORIGEN
003700           MOVE REQ-TO-ACCT-NUMBER   TO WL-ACCT-DESTINO
003710           MOVE REQ-AMOUNT           TO WL-T-IMPORTE
003720           MOVE REQ-DESC             TO WL-T-DESCRIPCION
003730           CALL "BANK6" USING TABLA-CUENTAS-R WC-NUM-CUENTAS
003740               WL-PARM-TRANSFER
003750           IF WL-T-OK
003760               ADD 1 TO WC-POSTED
003770               ADD REQ-AMOUNT TO WC-TOTAL-POSTED
003780               PERFORM 0480-ESCRIBIR-POSTEO THRU 0480-ESCRIBIR-POSTEO
003790           ELSE
003800               MOVE WL-T-MOTIVO TO WS-MOTIVO-RECHAZO
003810               PERFORM 0490-ESCRIBIR-RECHAZO THRU 0490-ESCRIBIR-RECHAZO
003820           END-IF.
003830
003840       0480-ESCRIBIR-POSTEO.
003850           MOVE REQ-TYPE           TO LD-TIPO
003860           MOVE REQ-ACCT-NUMBER    TO LD-CUENTA
003870           MOVE REQ-AMOUNT         TO LD-IMPORTE
003880           MOVE "POSTED"           TO LD-DISPOSICION
003890           MOVE SPACES             TO LD-MOTIVO
003900           WRITE LINEA-INFORME FROM LN-DETALLE.
003910
003920       0490-ESCRIBIR-RECHAZO.
003930           ADD 1 TO WC-REJECTED
003940           MOVE REQ-TYPE           TO LD-TIPO
003950           MOVE REQ-ACCT-NUMBER    TO LD-CUENTA
003960           MOVE REQ-AMOUNT         TO LD-IMPORTE
003970           MOVE "REJECTED"         TO LD-DISPOSICION
003980           MOVE WS-MOTIVO-RECHAZO  TO LD-MOTIVO
003990           WRITE LINEA-INFORME FROM LN-DETALLE.
004000
004010       0900-CIERRE-LOTE.
004020           PERFORM 0910-REESCRIBIR-CUENTAS THRU 0910-REESCRIBIR-CUENTAS
004030           CLOSE PETICIONES
004040           MOVE WC-LEIDAS       TO LT-LEIDAS
004050           MOVE WC-POSTED       TO LT-POSTED
004060           MOVE WC-REJECTED     TO LT-REJECTED
004070           MOVE WC-TOTAL-POSTED TO LT-TOTAL
004080           WRITE LINEA-INFORME FROM LN-TRAILER-1
004090           WRITE LINEA-INFORME FROM LN-TRAILER-2
004100           WRITE LINEA-INFORME FROM LN-TRAILER-3
004110           WRITE LINEA-INFORME FROM LN-TRAILER-4
004120           IF SW-RERUN-ON
004130               WRITE LINEA-INFORME FROM LN-AVISO-RERUN
004140           END-IF
004150           CLOSE INFORME-LOTE.
004160
004170       0910-REESCRIBIR-CUENTAS.
004180           OPEN OUTPUT CUENTAS
004190           PERFORM 0920-ESCRIBIR-FILA-CUENTA THRU
004200               0920-ESCRIBIR-FILA-CUENTA
004210               VARYING IX-CTA FROM 1 BY 1
004220               UNTIL IX-CTA > WC-NUM-CUENTAS
004230           CLOSE CUENTAS.
004240
004250       0920-ESCRIBIR-FILA-CUENTA.
004260           MOVE T-ACT-ID (IX-CTA)          TO ACT-ID
004270           MOVE T-ACT-NUMBER (IX-CTA)      TO ACT-NUMBER
004280           MOVE T-ACT-USR-ID (IX-CTA)      TO ACT-USR-ID
004290           MOVE T-ACT-TYPE (IX-CTA)        TO ACT-TYPE
004300           MOVE T-ACT-BALANCE (IX-CTA)     TO ACT-BALANCE
004310           MOVE T-ACT-CREDATE (IX-CTA)     TO ACT-CREDATE-R
004320           MOVE T-ACT-ACTIVE-FLAG (IX-CTA) TO ACT-ACTIVE-FLAG
004330           MOVE T-ACT-FROZEN-FLAG (IX-CTA) TO ACT-FROZEN-FLAG
004340           WRITE CUENTA-REG.
004350
004360       0999-ERROR-FICHERO.
004370           DISPLAY "BANK1 - ERROR DE FICHERO EN EL LOTE DE POSTEO"
004380           STOP RUN.
004390
004400
