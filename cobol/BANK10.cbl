000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK10.
000030       AUTHOR. P LARA.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 09/09/1999.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK10 - SYSTEM SUMMARY AND MASTER LISTINGS RUN.
000100      * READS THE USER MASTER, THE ACCOUNT MASTER AND THE
000110      * TRANSACTION JOURNAL IN THAT ORDER AND PRODUCES A ONE-PASS
000120      * REPORT MADE UP OF THREE SECTIONS - A FOUR-LINE SYSTEM
000130      * SUMMARY, A FULL ACCOUNT LISTING IN ACCT-ID ORDER, AND A
000140      * FULL TRANSACTION LISTING IN TRAN-ID ORDER.  THIS REPLACES
000150      * THE END-OF-SHIFT ADMINISTRATOR SCREENS FROM THE OLD
000160      * CARD-DRIVEN SYSTEM.
000170      *-----------------------------------------------------------
000180      * CHANGE LOG.
000190      *   09/09/99 PL  ORIGINAL WRITE-UP - REPLACES THE           REQ-0590
000200      *   09/09/99 PL    END-OF-SHIFT SCREENS (USER, ACCOUNT AND  REQ-0590
000210      *   09/09/99 PL    MOVEMENT COUNTS) IN ONE PRINTED RUN.     REQ-0590
000220      *   04/12/01 PL  RAISED ALL TABLE SIZES TO MATCH BANK1.     REQ-0640
000230      *   10/30/03 PL  ADDED FULL ACCOUNT AND TRANSACTION LISTINGSREQ-0705
000240      *   10/30/03 PL    BELOW THE SUMMARY, PER AUDIT REQUEST.    REQ-0705
000250      *   05/09/05 AR  ACT-TYPE NOW CHECKED AGAINST               REQ-0733
000260      *   05/09/05 AR    TIPO-CUENTA-VALIDO WHILE LISTING THE     REQ-0733
000270      *   05/09/05 AR    ACCOUNT MASTER; RERUN NOTICE LINE PRINTS REQ-0733
000280      *   05/09/05 AR    WHEN UPSI-0 IS SET ON AT JOB START.      REQ-0733
000290      *   08/22/05 AR  FILE STATUS AND SCRATCH FIELDS PUT BACK TO REQ-0745
000300      *   08/22/05 AR    STANDALONE 77-LEVELS PER SHOP STD;       REQ-0745
000310      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000320      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000330      *-----------------------------------------------------------
000340
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SPECIAL-NAMES.
000380           C01 IS TOP-OF-FORM
000390           CLASS TIPO-CUENTA-VALIDO IS "SAVINGS", "CHECKING",
000400               "FIXED_DEPOSIT"
000410           UPSI-0 ON STATUS IS SW-RERUN-ON
000420                  OFF STATUS IS SW-RERUN-OFF.
000430
000440       INPUT-OUTPUT SECTION.
000450       FILE-CONTROL.
000460           SELECT USUARIOS ASSIGN TO USUARIO
000470               ORGANIZATION IS SEQUENTIAL
000480               ACCESS MODE IS SEQUENTIAL
000490               FILE STATUS IS FS-USUARIOS.
000500
000510           SELECT CUENTAS ASSIGN TO CUENTAS
000520               ORGANIZATION IS SEQUENTIAL
000530               ACCESS MODE IS SEQUENTIAL
000540               FILE STATUS IS FS-CUENTAS.
000550
000560           SELECT F-MOVIMIENTOS ASSIGN TO MOVIMIEN
000570               ORGANIZATION IS SEQUENTIAL
000580               ACCESS MODE IS SEQUENTIAL
000590               FILE STATUS IS FS-MOVIMIENTOS.
000600
000610           SELECT INFORME-SISTEMA ASSIGN TO INFSIST
000620               ORGANIZATION IS LINE SEQUENTIAL
000630               FILE STATUS IS FS-INFORME.
000640
000650
000660       DATA DIVISION.
000670       FILE SECTION.
000680       FD  USUARIOS
000690           LABEL RECORD STANDARD.
000700       01  USUARIO-REG.
000710           02  USR-ID                     PIC 9(06).
000720           02  USR-USERNAME               PIC X(20).
000730           02  USR-PASSWORD               PIC X(20).
000740           02  USR-EMAIL                  PIC X(40).
000750           02  USR-FULL-NAME              PIC X(30).
000760           02  USR-PHONE                  PIC X(15).
000770           02  USR-REG-DATE               PIC 9(14).
000780           02  USR-ACTIVE-FLAG            PIC X(01).
000790           02  FILLER                     PIC X(04).
000800
000810       FD  CUENTAS
000820           LABEL RECORD STANDARD.
000830       01  CUENTA-REG.
000840           02  ACT-ID                     PIC 9(06).
000850           02  ACT-NUMBER                 PIC X(16).
000860           02  ACT-USR-ID                 PIC 9(06).
000870           02  ACT-TYPE                   PIC X(13).
000880           02  ACT-BALANCE                PIC S9(11)V99.
000890           02  ACT-CREDATE                PIC 9(14).
000900           02  ACT-ACTIVE-FLAG            PIC X(01).
000910           02  ACT-FROZEN-FLAG            PIC X(01).
000920           02  FILLER                     PIC X(05).
000930      * VISTA DE ACT-CREDATE SEPARANDO FECHA Y HORA DE ALTA;
000940      * NO SE IMPRIME EN ESTE LISTADO, SOLO SE CONSERVA PARA
000950      * CUADRAR CON EL RESTO DE LOS PROGRAMAS DE CUENTAS.
000960       01  ACT-CREDATE-R REDEFINES ACT-CREDATE.
000970           02  ACT-CRE-DATE-PART          PIC 9(08).
000980           02  ACT-CRE-TIME-PART          PIC 9(06).
000990      * VISTA DEL NUMERO EXTERNO SEPARANDO EL PREFIJO "ACC" DE
001000      * LOS DIGITOS, PARA CUADRAR CON BANK7/BANK8.
001010       01  ACT-NUMBER-R REDEFINES ACT-NUMBER.
001020           02  ACT-NUM-PREFIJO            PIC X(03).
001030           02  ACT-NUM-DIGITOS            PIC 9(13).
001040
001050       FD  F-MOVIMIENTOS
001060           LABEL RECORD STANDARD.
001070       01  MOVIMIENTO-REG.
001080           02  MOV-TRAN-ID                PIC 9(08).
001090           02  MOV-TRAN-TYPE              PIC X(12).
001100           02  MOV-ACCT-ID                PIC 9(06).
001110           02  MOV-FROM-ACCT-NUMBER       PIC X(16).
001120           02  MOV-TO-ACCT-NUMBER         PIC X(16).
001130           02  MOV-AMOUNT                 PIC 9(11)V99.
001140           02  MOV-DESCRIPTION            PIC X(40).
001150           02  MOV-TIMESTAMP              PIC 9(14).
001160           02  MOV-STATUS                 PIC X(09).
001170           02  FILLER                     PIC X(06).
001180      * VISTA DE LA FECHA/HORA DEL APUNTE, USADA UNICAMENTE PARA
001190      * IMPRIMIRLA EN LA LINEA DE DETALLE DEL LISTADO.
001200       01  MOV-TIMESTAMP-R REDEFINES MOV-TIMESTAMP.
001210           02  MOV-TS-DATE                PIC 9(08).
001220           02  MOV-TS-TIME                PIC 9(06).
001230
001240       FD  INFORME-SISTEMA
001250           LABEL RECORD STANDARD
001260           RECORD CONTAINS 132 CHARACTERS.
001270       01  LINEA-INFORME                  PIC X(132).
001280
001290
001300       WORKING-STORAGE SECTION.
001310       77  FS-USUARIOS                    PIC X(02).
001320       77  FS-CUENTAS                     PIC X(02).
001330       77  FS-MOVIMIENTOS                 PIC X(02).
001340       77  FS-INFORME                     PIC X(02).
001350
001360       77  WC-NUM-USUARIOS                PIC 9(06) COMP.
001370       77  WC-NUM-CUENTAS                 PIC 9(06) COMP.
001380       77  WC-NUM-MOVIMIENTOS             PIC 9(06) COMP.
001390       77  WC-TOTAL-SALDOS                PIC S9(13)V99.
001400
001410       77  WS-EOF-USUARIOS                PIC X(01) VALUE "N".
001420           88  EOF-USUARIOS               VALUE "Y".
001430       77  WS-EOF-CUENTAS                 PIC X(01) VALUE "N".
001440           88  EOF-CUENTAS                VALUE "Y".
001450       77  WS-EOF-MOVIMIENTOS             PIC X(01) VALUE "N".
001460           88  EOF-MOVIMIENTOS            VALUE "Y".
001470
001480       01  LN-CABECERA.
001490           05  FILLER                     PIC X(36) VALUE
001500               "UNIZARBANK - RESUMEN DEL SISTEMA".
001510           05  FILLER                     PIC X(96) VALUE SPACES.
001520       01  LN-RESUMEN-1.
001530           05  FILLER                     PIC X(24) VALUE
001540               "TOTAL DE USUARIOS. . . ".
001550           05  LR1-TOTAL                  PIC ZZZ,ZZ9.
001560           05  FILLER                     PIC X(101) VALUE SPACES.
001570       01  LN-RESUMEN-2.
001580           05  FILLER                     PIC X(24) VALUE
001590               "TOTAL DE CUENTAS . . . ".
001600           05  LR2-TOTAL                  PIC ZZZ,ZZ9.
001610           05  FILLER                     PIC X(101) VALUE SPACES.
001620       01  LN-RESUMEN-3.
001630           05  FILLER                     PIC X(24) VALUE
001640               "TOTAL DE MOVIMIENTOS. . ".
001650           05  LR3-TOTAL                  PIC ZZZ,ZZ9.
001660           05  FILLER                     PIC X(101) VALUE SPACES.
001670       01  LN-RESUMEN-4.
001680           05  FILLER                     PIC X(24) VALUE
001690               "SALDO TOTAL DEL BANCO . ".
001700           05  LR4-TOTAL                  PIC $Z,ZZZ,ZZZ,ZZ9.99.
001710           05  FILLER                     PIC X(90) VALUE SPACES.
001720       01  LN-BLANCO                      PIC X(132) VALUE SPACES.
001730
001740       01  LN-AVISO-RERUN.
001750           05  FILLER                     PIC X(37) VALUE
001760               "** RESUMEN EJECUTADO EN MODO RERUN **".
001770           05  FILLER                     PIC X(95) VALUE SPACES.
001780
001790       01  LN-CTA-CABECERA.
001800           05  FILLER               PIC X(16) VALUE "NUM. CUENTA".
001810           05  FILLER                     PIC X(14) VALUE "TIPO".
001820           05  FILLER                     PIC X(17) VALUE "SALDO".
001830           05  FILLER                    PIC X(12) VALUE "ACTIVA".
001840           05  FILLER                 PIC X(12) VALUE "CONGELADA".
001850           05  FILLER                     PIC X(61) VALUE SPACES.
001860       01  LN-CTA-DETALLE.
001870           05  LC-NUMERO                  PIC X(16).
001880           05  LC-TIPO                    PIC X(14).
001890           05  LC-SALDO                   PIC $Z,ZZZ,ZZZ,ZZ9.99.
001900           05  FILLER                     PIC X(02) VALUE SPACES.
001910           05  LC-ACTIVA                  PIC X(10).
001920           05  LC-CONGELADA               PIC X(10).
001930           05  FILLER                     PIC X(63) VALUE SPACES.
001940
001950       01  LN-MOV-CABECERA.
001960           05  FILLER                   PIC X(10) VALUE "TRAN-ID".
001970           05  FILLER                     PIC X(16) VALUE "TIPO".
001980           05  FILLER                   PIC X(10) VALUE "ACCT-ID".
001990           05  FILLER                   PIC X(17) VALUE "IMPORTE".
002000           05  FILLER                    PIC X(16) VALUE "ESTADO".
002010           05  FILLER                PIC X(22) VALUE "FECHA/HORA".
002020           05  FILLER                     PIC X(41) VALUE SPACES.
002030       01  LN-MOV-DETALLE.
002040           05  LM-TRAN-ID                 PIC ZZZZZZZ9.
002050           05  FILLER                     PIC X(02) VALUE SPACES.
002060           05  LM-TIPO                    PIC X(14).
002070           05  FILLER                     PIC X(02) VALUE SPACES.
002080           05  LM-ACCT-ID                 PIC ZZZZZ9.
002090           05  FILLER                     PIC X(02) VALUE SPACES.
002100           05  LM-IMPORTE                 PIC $Z,ZZZ,ZZZ,ZZ9.99.
002110           05  FILLER                     PIC X(02) VALUE SPACES.
002120           05  LM-ESTADO                  PIC X(14).
002130           05  FILLER                     PIC X(02) VALUE SPACES.
002140           05  LM-FECHA                   PIC 9(08).
002150           05  FILLER                     PIC X(01) VALUE "/".
002160           05  LM-HORA                    PIC 9(06).
002170           05  FILLER                     PIC X(19) VALUE SPACES.
002180
002190
002200       PROCEDURE DIVISION.
002210       0000-CONTROL-BANK10.
002220           OPEN OUTPUT INFORME-SISTEMA
002230           PERFORM 0100-CONTAR-USUARIOS THRU
002240               0100-CONTAR-USUARIOS
002250           PERFORM 0200-CONTAR-CUENTAS THRU 0200-CONTAR-CUENTAS
002260           PERFORM 0300-CONTAR-MOVIMIENTOS THRU
002270               0300-CONTAR-MOVIMIENTOS
002280           PERFORM 0900-IMPRIMIR-RESUMEN THRU
002290               0900-IMPRIMIR-RESUMEN
002300           PERFORM 0910-IMPRIMIR-LISTADO-CUENTAS THRU
002310               0910-IMPRIMIR-LISTADO-CUENTAS
002320           PERFORM 0920-IMPRIMIR-LISTADO-MOVS THRU
002330               0920-IMPRIMIR-LISTADO-MOVS
002340           IF SW-RERUN-ON
002350               WRITE LINEA-INFORME FROM LN-AVISO-RERUN
002360           END-IF
002370           CLOSE INFORME-SISTEMA
002380           STOP RUN.
002390
002400       0100-CONTAR-USUARIOS.
002410           MOVE ZEROES TO WC-NUM-USUARIOS
002420           OPEN INPUT USUARIOS
002430           IF FS-USUARIOS = "35"
002440               CLOSE USUARIOS
002450           ELSE
002460               PERFORM 0110-LEER-USUARIO THRU 0110-LEER-USUARIO
002470               PERFORM 0120-CONTAR-UNO THRU 0120-CONTAR-UNO
002480                   UNTIL EOF-USUARIOS
002490               CLOSE USUARIOS
002500           END-IF.
002510
002520       0110-LEER-USUARIO.
002530           READ USUARIOS
002540               AT END SET EOF-USUARIOS TO TRUE
002550           END-READ.
002560
002570       0120-CONTAR-UNO.
002580           ADD 1 TO WC-NUM-USUARIOS
002590           PERFORM 0110-LEER-USUARIO THRU 0110-LEER-USUARIO.
002600
002610       0200-CONTAR-CUENTAS.
002620           MOVE ZEROES TO WC-NUM-CUENTAS
002630           MOVE ZEROES TO WC-TOTAL-SALDOS
002640           OPEN INPUT CUENTAS
002650           IF FS-CUENTAS = "35"
002660               CLOSE CUENTAS
002670           ELSE
002680               PERFORM 0210-LEER-CUENTA THRU 0210-LEER-CUENTA
002690               PERFORM 0220-CONTAR-UNA THRU 0220-CONTAR-UNA
002700                   UNTIL EOF-CUENTAS
002710               CLOSE CUENTAS
002720           END-IF.
002730
002740       0210-LEER-CUENTA.
002750           READ CUENTAS
002760               AT END SET EOF-CUENTAS TO TRUE
002770           END-READ.
002780
002790       0220-CONTAR-UNA.
002800           ADD 1 TO WC-NUM-CUENTAS
002810           ADD ACT-BALANCE TO WC-TOTAL-SALDOS
002820           PERFORM 0210-LEER-CUENTA THRU 0210-LEER-CUENTA.
002830
002840       0300-CONTAR-MOVIMIENTOS.
002850           MOVE ZEROES TO WC-NUM-MOVIMIENTOS
002860           OPEN INPUT F-MOVIMIENTOS
002870           IF FS-MOVIMIENTOS = "35"
002880               CLOSE F-MOVIMIENTOS
002890           ELSE
002900               PERFORM 0310-LEER-MOVIMIENTO THRU
002910                   0310-LEER-MOVIMIENTO
002920               PERFORM 0320-CONTAR-UNO THRU 0320-CONTAR-UNO
002930                   UNTIL EOF-MOVIMIENTOS
002940               CLOSE F-MOVIMIENTOS
002950           END-IF.
002960
002970       0310-LEER-MOVIMIENTO.
002980           READ F-MOVIMIENTOS
002990               AT END SET EOF-MOVIMIENTOS TO TRUE
003000           END-READ.
003010
003020       0320-CONTAR-UNO.
003030           ADD 1 TO WC-NUM-MOVIMIENTOS
003040           PERFORM 0310-LEER-MOVIMIENTO THRU 0310-LEER-MOVIMIENTO.
003050
003060       0900-IMPRIMIR-RESUMEN.
003070           WRITE LINEA-INFORME FROM LN-CABECERA
003080           WRITE LINEA-INFORME FROM LN-BLANCO
003090           MOVE WC-NUM-USUARIOS     TO LR1-TOTAL
003100           WRITE LINEA-INFORME FROM LN-RESUMEN-1
003110           MOVE WC-NUM-CUENTAS      TO LR2-TOTAL
003120           WRITE LINEA-INFORME FROM LN-RESUMEN-2
003130           MOVE WC-NUM-MOVIMIENTOS  TO LR3-TOTAL
003140           WRITE LINEA-INFORME FROM LN-RESUMEN-3
003150           MOVE WC-TOTAL-SALDOS     TO LR4-TOTAL
003160           WRITE LINEA-INFORME FROM LN-RESUMEN-4
003170           WRITE LINEA-INFORME FROM LN-BLANCO.
003180
003190       0910-IMPRIMIR-LISTADO-CUENTAS.
003200      *    LISTADO COMPLETO DE CUENTAS EN ORDEN DE ACT-ID, TAL
003210      *    SE ENCUENTRAN EN LA CUENTA MAESTRA (SIN CLASIFICACION).
003220           WRITE LINEA-INFORME FROM LN-CTA-CABECERA
003230           OPEN INPUT CUENTAS
003240           IF FS-CUENTAS NOT = "35"
003250               PERFORM 0210-LEER-CUENTA THRU 0210-LEER-CUENTA
003260               PERFORM 0911-LISTAR-CUENTA THRU
003270                   0911-LISTAR-CUENTA
003280                   UNTIL EOF-CUENTAS
003290           END-IF
003300           CLOSE CUENTAS
003310           WRITE LINEA-INFORME FROM LN-BLANCO.
003320
003330       0911-LISTAR-CUENTA.
003340           MOVE ACT-NUMBER      TO LC-NUMERO
003350           MOVE ACT-TYPE        TO LC-TIPO
003360           MOVE ACT-BALANCE     TO LC-SALDO
003370           IF ACT-ACTIVE-FLAG = "Y"
003380               MOVE "YES" TO LC-ACTIVA
003390           ELSE
003400               MOVE "NO" TO LC-ACTIVA
003410           END-IF
003420           IF ACT-FROZEN-FLAG = "Y"
003430               MOVE "YES" TO LC-CONGELADA
003440           ELSE
003450               MOVE "NO" TO LC-CONGELADA
003460           END-IF
003470           IF ACT-TYPE IS NOT TIPO-CUENTA-VALIDO
003480               DISPLAY "BANK10 - TIPO DE CUENTA DESCONOCIDO "
003490                   "EN EL LISTADO"
003500           END-IF
003510           WRITE LINEA-INFORME FROM LN-CTA-DETALLE
003520           PERFORM 0210-LEER-CUENTA THRU 0210-LEER-CUENTA.
003530
003540       0920-IMPRIMIR-LISTADO-MOVS.
003550      *    LISTADO COMPLETO DEL DIARIO EN ORDEN DE TRAN-ID, TAL
003560      *    SE ENCUENTRAN EN EL FICHERO (ESCRITO SIEMPRE POR CLAVE
003570      *    CRECIENTE POR LOS PROGRAMAS DE POSTEO).
003580           WRITE LINEA-INFORME FROM LN-MOV-CABECERA
003590           OPEN INPUT F-MOVIMIENTOS
003600           IF FS-MOVIMIENTOS NOT = "35"
003610               PERFORM 0310-LEER-MOVIMIENTO THRU
003620                   0310-LEER-MOVIMIENTO
003630               PERFORM 0921-LISTAR-MOVIMIENTO THRU
003640                   0921-LISTAR-MOVIMIENTO
003650                   UNTIL EOF-MOVIMIENTOS
003660           END-IF
003670           CLOSE F-MOVIMIENTOS.
003680
003690       0921-LISTAR-MOVIMIENTO.
003700           MOVE MOV-TRAN-ID     TO LM-TRAN-ID
003710           MOVE MOV-TRAN-TYPE   TO LM-TIPO
003720           MOVE MOV-ACCT-ID     TO LM-ACCT-ID
003730           MOVE MOV-AMOUNT      TO LM-IMPORTE
003740           MOVE MOV-STATUS      TO LM-ESTADO
003750           MOVE MOV-TS-DATE     TO LM-FECHA
003760           MOVE MOV-TS-TIME     TO LM-HORA
003770           WRITE LINEA-INFORME FROM LN-MOV-DETALLE
003780           PERFORM 0310-LEER-MOVIMIENTO THRU 0310-LEER-MOVIMIENTO.
003790
003800
