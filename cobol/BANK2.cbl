000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK2.
000030       AUTHOR. J GRACIA.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 03/20/1989.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK2 - ACCOUNT LOOKUP AND BALANCE INQUIRY RUN.
000100      * READS A FILE OF EXTERNAL ACCOUNT NUMBERS AND THE ACCOUNT
000110      * MASTER, AND PRINTS THE CURRENT BALANCE FOR EACH ACCOUNT
000120      * FOUND (OR A REJECTION LINE IF THE ACCOUNT NUMBER DOES NOT
000130      * EXIST).  THE ACCOUNT MASTER IS LOADED INTO A TABLE AND
000140      * SEARCHED THE SAME WAY BANK1/BANK4/BANK5/BANK6 DO.
000150      *-----------------------------------------------------------
000160      * CHANGE LOG.
000170      *   03/20/89 JG  ORIGINAL WRITE-UP - CHECK BALANCE MENU     REQ-0116
000180      *   03/20/89 JG    OPTION.                                  REQ-0116
000190      *   11/09/90 MC  SPLIT OUT OF BANK1 INTO ITS OWN MODULE.    REQ-0250
000200      *   05/22/96 SB  RECAST AS A BATCH INQUIRY RUN AGAINST A    REQ-0455
000210      *   05/22/96 SB    LIST OF ACCOUNT NUMBERS - NO ON-LINE     REQ-0455
000220      *   05/22/96 SB    SCREEN.                                  REQ-0455
000230      *   07/07/98 DH  Y2K - CREATE-DATE WIDENED TO 4-DIGIT YEAR. REQ-0561
000240      *   05/09/05 AR  ACCOUNT TYPE NOW CARRIED IN THE IN-MEMORY  REQ-0733
000250      *   05/09/05 AR    TABLE AND CHECKED AGAINST                REQ-0733
000260      *   05/09/05 AR    TIPO-CUENTA-VALIDO; BAD-TYPE LINE ADDED  REQ-0733
000270      *   05/09/05 AR    TO THE REPORT.  RERUN NOTICE LINE PRINTS REQ-0733
000280      *   05/09/05 AR    ON THE REPORT WHEN UPSI-0 IS SET ON.     REQ-0733
000290      *   08/22/05 AR  FILE STATUSES AND SCRATCH FIELDS PUT BACK  REQ-0745
000300      *   08/22/05 AR    TO STANDALONE 77-LEVELS PER SHOP STD;    REQ-0745
000310      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000320      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000330      *-----------------------------------------------------------
000340
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SPECIAL-NAMES.
000380           C01 IS TOP-OF-FORM
000390           CLASS TIPO-CUENTA-VALIDO IS "SAVINGS", "CHECKING",
000400               "FIXED_DEPOSIT"
000410           UPSI-0 ON STATUS IS SW-RERUN-ON
000420                  OFF STATUS IS SW-RERUN-OFF.
000430
000440       INPUT-OUTPUT SECTION.
000450       FILE-CONTROL.
000460           SELECT CUENTAS ASSIGN TO CUENTAS
000470               ORGANIZATION IS SEQUENTIAL
000480               ACCESS MODE IS SEQUENTIAL
000490               FILE STATUS IS FS-CUENTAS.
000500
000510           SELECT CONSULTAS ASSIGN TO CONSULTA
000520               ORGANIZATION IS SEQUENTIAL
000530               ACCESS MODE IS SEQUENTIAL
000540               FILE STATUS IS FS-CONSULTAS.
000550
000560           SELECT INFORME-SALDOS ASSIGN TO INFSALDO
000570               ORGANIZATION IS LINE SEQUENTIAL
000580               FILE STATUS IS FS-INFORME.
000590
000600
000610       DATA DIVISION.
000620       FILE SECTION.
000630       FD  CUENTAS
000640           LABEL RECORD STANDARD.
000650       01  CUENTA-REG.
000660           02  ACT-ID                     PIC 9(06).
000670           02  ACT-NUMBER                 PIC X(16).
000680           02  ACT-USR-ID                 PIC 9(06).
000690           02  ACT-TYPE                   PIC X(13).
000700           02  ACT-BALANCE                PIC S9(11)V99.
000710           02  ACT-CREDATE                PIC 9(14).
000720           02  ACT-ACTIVE-FLAG            PIC X(01).
000730           02  ACT-FROZEN-FLAG            PIC X(01).
000740           02  FILLER                     PIC X(05).
000750      * VISTA DE ACT-CREDATE SEPARANDO FECHA Y HORA DE ALTA,
000760      * USADA PARA IMPRIMIR SOLO LA PARTE DE FECHA SI HACE FALTA.
000770       01  ACT-CREDATE-R REDEFINES ACT-CREDATE.
000780           02  ACT-CRE-DATE-PART          PIC 9(08).
000790           02  ACT-CRE-TIME-PART          PIC 9(06).
000800      * VISTA DEL NUMERO EXTERNO DE CUENTA SEPARANDO EL PREFIJO
000810      * "ACC" DE LOS DIGITOS, PARA CUADRAR CON BANK7/BANK9.
000820       01  ACT-NUMBER-R REDEFINES ACT-NUMBER.
000830           02  ACT-NUM-PREFIJO            PIC X(03).
000840           02  ACT-NUM-DIGITOS            PIC 9(13).
000850
000860       FD  CONSULTAS
000870           LABEL RECORD STANDARD.
000880       01  CONSULTA-REG.
000890           02  CON-ACCT-NUMBER            PIC X(16).
000900           02  FILLER                     PIC X(04).
000910
000920       FD  INFORME-SALDOS
000930           LABEL RECORD STANDARD
000940           RECORD CONTAINS 132 CHARACTERS.
000950       01  LINEA-INFORME                  PIC X(132).
000960
000970
000980       WORKING-STORAGE SECTION.
000990       77  FS-CUENTAS                     PIC X(02).
001000       77  FS-CONSULTAS                   PIC X(02).
001010       77  FS-INFORME                     PIC X(02).
001020
001030       01  TABLA-CUENTAS.
001040           05  T-CUENTA OCCURS 5000 TIMES
001050                   INDEXED BY IX-CTA.
001060               10  T-ACT-NUMBER           PIC X(16).
001070               10  T-ACT-TYPE             PIC X(13).
001080               10  T-ACT-BALANCE          PIC S9(11)V99.
001090               10  T-ACT-ACTIVE-FLAG      PIC X(01).
001100               10  T-ACT-FROZEN-FLAG      PIC X(01).
001110      * VISTA COMPACTA DE UNA FILA DE LA TABLA, USADA UNICAMENTE
001120      * PARA COMPROBAR RAPIDO SI LA FILA ESTA A BLANCOS.
001130       01  T-CUENTA-R REDEFINES TABLA-CUENTAS.
001140           05  FILLER OCCURS 5000 TIMES   PIC X(44).
001150
001160       77  WC-NUM-CUENTAS                 PIC 9(04) COMP.
001170       77  WC-IX-ENCONTRADA               PIC 9(04) COMP.
001180
001190       01  ED-SALDO                       PIC $$$,$$$,$$$,$$9.99.
001200
001210       01  LN-DETALLE.
001220           05  LD-CUENTA                  PIC X(16).
001230           05  FILLER                     PIC X(04) VALUE SPACES.
001240           05  LD-SALDO                   PIC $$$,$$$,$$$,$$9.99.
001250           05  FILLER                     PIC X(04) VALUE SPACES.
001260           05  LD-ESTADO                  PIC X(10).
001270           05  FILLER                     PIC X(80) VALUE SPACES.
001280
001290      *    05/09/05 AR - LINEA DE AVISO IMPRESA SOLO CUANDO LA
001300      *    CONSULTA SE LANZA CON EL UPSI-0 DE RERUN ACTIVADO EN JCL.
001310       01  LN-AVISO-RERUN.
001320           05  FILLER                     PIC X(38) VALUE
001330               "** CONSULTA EJECUTADA EN MODO RERUN **".
001340           05  FILLER                     PIC X(94) VALUE SPACES.
001350
001360       77  WS-EOF-CUENTAS                 PIC X(01) VALUE "N".
001370           88  EOF-CUENTAS                VALUE "Y".
001380       77  WS-EOF-CONSULTAS               PIC X(01) VALUE "N".
001390           88  EOF-CONSULTAS              VALUE "Y".
001400
001410
001420       PROCEDURE DIVISION.
001430       0000-CONTROL-BANK2.
001440           PERFORM 0100-CARGAR-CUENTAS THRU 0100-CARGAR-CUENTAS
001450           OPEN INPUT CONSULTAS
001460           OPEN OUTPUT INFORME-SALDOS
001470           PERFORM 0300-LEER-CONSULTA THRU 0300-LEER-CONSULTA
001480           PERFORM 0400-PROCESAR-CONSULTA THRU
001490               0400-PROCESAR-CONSULTA
001500               UNTIL EOF-CONSULTAS
001510           CLOSE CONSULTAS
001520           IF SW-RERUN-ON
001530               WRITE LINEA-INFORME FROM LN-AVISO-RERUN
001540           END-IF
001550           CLOSE INFORME-SALDOS
001560           STOP RUN.
001570
001580       0100-CARGAR-CUENTAS.
001590           MOVE ZEROES TO WC-NUM-CUENTAS
001600           OPEN INPUT CUENTAS
001610           PERFORM 0110-LEER-CUENTA THRU 0110-LEER-CUENTA
001620           PERFORM 0120-CARGAR-FILA THRU 0120-CARGAR-FILA
001630               UNTIL EOF-CUENTAS
001640           CLOSE CUENTAS.
001650
001660       0110-LEER-CUENTA.
001670           READ CUENTAS
001680               AT END SET EOF-CUENTAS TO TRUE
001690           END-READ.
001700
001710       0120-CARGAR-FILA.
001720           ADD 1 TO WC-NUM-CUENTAS
001730           SET IX-CTA TO WC-NUM-CUENTAS
001740           MOVE ACT-NUMBER      TO T-ACT-NUMBER (IX-CTA)
001750           MOVE ACT-TYPE        TO T-ACT-TYPE (IX-CTA)
001760           MOVE ACT-BALANCE     TO T-ACT-BALANCE (IX-CTA)
001770           MOVE ACT-ACTIVE-FLAG TO T-ACT-ACTIVE-FLAG (IX-CTA)
001780           MOVE ACT-FROZEN-FLAG TO T-ACT-FROZEN-FLAG (IX-CTA)
001790           PERFORM 0110-LEER-CUENTA THRU 0110-LEER-CUENTA.
001800
001810       0300-LEER-CONSULTA.
001820           READ CONSULTAS
001830               AT END SET EOF-CONSULTAS TO TRUE
001840           END-READ.
001850
001860       0400-PROCESAR-CONSULTA.
001870           PERFORM 0410-LOCALIZAR-CUENTA THRU 0410-LOCALIZAR-CUENTA
001880           IF WC-IX-ENCONTRADA = ZERO
001890               MOVE CON-ACCT-NUMBER TO LD-CUENTA
001900               MOVE ZEROES          TO LD-SALDO
001910               MOVE "NOT FOUND"     TO LD-ESTADO
001920           ELSE
001930               IF T-ACT-TYPE (WC-IX-ENCONTRADA) IS NOT
001940                       TIPO-CUENTA-VALIDO
001950                   MOVE CON-ACCT-NUMBER TO LD-CUENTA
001960                   MOVE ZEROES          TO LD-SALDO
001970                   MOVE "BAD TYPE"      TO LD-ESTADO
001980               ELSE
001990                   MOVE CON-ACCT-NUMBER TO LD-CUENTA
002000                   MOVE T-ACT-BALANCE (WC-IX-ENCONTRADA)
002010                                        TO LD-SALDO
002020                   MOVE "FOUND"         TO LD-ESTADO
002030               END-IF
002040           END-IF
002050           WRITE LINEA-INFORME FROM LN-DETALLE
002060           PERFORM 0300-LEER-CONSULTA THRU 0300-LEER-CONSULTA.
002070
002080       0410-LOCALIZAR-CUENTA.
002090      *    R2 - BUSQUEDA SECUENCIAL POR EL NUMERO EXTERNO DE
002100      *    CUENTA.
002110           MOVE ZEROES TO WC-IX-ENCONTRADA
002120           SET IX-CTA TO 1
002130           SEARCH T-CUENTA
002140               AT END
002150                   CONTINUE
002160               WHEN T-ACT-NUMBER (IX-CTA) = CON-ACCT-NUMBER
002170                   SET WC-IX-ENCONTRADA TO IX-CTA
002180           END-SEARCH.
002190
002200
