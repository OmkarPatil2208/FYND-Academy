000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK3.
000030       AUTHOR. M CALVO.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 11/09/1990.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK3 - USER REGISTRATION AND LOGIN VALIDATION RUN.
000100      * PASS 1 READS A FILE OF REGISTRATION REQUESTS AGAINST THE
000110      * USER MASTER (LOADED INTO A TABLE); REJECTS A DUPLICATE
000120      * USERNAME OR E-MAIL, OTHERWISE ASSIGNS THE NEXT USER-ID AND
000130      * APPENDS THE NEW USER ROW.  PASS 2 READS A FILE OF LOGIN
000140      * REQUESTS AND CHECKS PASSWORD MATCH AND ACTIVE STATUS
000150      * AGAINST THE (NOW UPDATED) USER TABLE.
000160      *-----------------------------------------------------------
000170      * CHANGE LOG.
000180      *   11/09/90 MC  ORIGINAL WRITE-UP - PERIODIC STANDING      REQ-0249
000190      *   11/09/90 MC    TRANSFER RUN (OVERNIGHT JOB).            REQ-0249
000200      *   02/27/91 MC  ADDED RETRY COUNT ON FAILED STANDING ORDER.REQ-0261
000210      *   05/22/96 SB  RENUMBERED PERIOD_BANK TO BANK3 (THE MODULEREQ-0455
000220      *   05/22/96 SB    NUMBER BANK1 HAD RESERVED BUT NEVER USED)REQ-0455
000230      *   05/22/96 SB    AND REPURPOSED AS USER REGISTRATION AND  REQ-0455
000240      *   05/22/96 SB    LOGIN VALIDATION; STANDING ORDERS        REQ-0455
000250      *   05/22/96 SB    RETIRED.                                 REQ-0455
000260      *   03/18/97 DH  E-MAIL UNIQUENESS CHECK ADDED.             REQ-0502
000270      *   07/07/98 DH  Y2K - REG-DATE WIDENED TO 4-DIGIT YEAR.    REQ-0561
000280      *   01/26/99 DH  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD   REQ-0578
000290      *   01/26/99 DH    USED.                                    REQ-0578
000300      *   05/09/05 AR  ADDED A GUARD ON LD-ESTADO AFTER EACH ALTA REQ-0733
000310      *   05/09/05 AR    LOGIN DECISION - ANY VALUE OTHER THAN    REQ-0733
000320      *   05/09/05 AR    ESTADO-ALTA-VALIDO ABENDS THE RUN RATHER REQ-0733
000330      *   05/09/05 AR    THAN PRINT A BAD LINE.  RERUN NOTICE LINEREQ-0733
000340      *   05/09/05 AR    PRINTS WHEN UPSI-0 IS SET ON.            REQ-0733
000350      *   08/22/05 AR  FILE STATUSES AND SCRATCH FIELDS PUT BACK  REQ-0745
000360      *   08/22/05 AR    TO STANDALONE 77-LEVELS PER SHOP STD;    REQ-0745
000370      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000380      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000390      *-----------------------------------------------------------
000400
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM
000450           CLASS ESTADO-ALTA-VALIDO IS "ACCEPTED", "REJECTED"
000460           UPSI-0 ON STATUS IS SW-RERUN-ON
000470                  OFF STATUS IS SW-RERUN-OFF.
000480
000490       INPUT-OUTPUT SECTION.
000500       FILE-CONTROL.
000510           SELECT USUARIOS ASSIGN TO USUARIO
000520               ORGANIZATION IS SEQUENTIAL
000530               ACCESS MODE IS SEQUENTIAL
000540               FILE STATUS IS FS-USUARIOS.
000550
000560           SELECT ALTAS-USUARIO ASSIGN TO ALTAUSR
000570               ORGANIZATION IS SEQUENTIAL
000580               ACCESS MODE IS SEQUENTIAL
000590               FILE STATUS IS FS-ALTAS.
000600
000610           SELECT LOGINS ASSIGN TO LOGINREQ
000620               ORGANIZATION IS SEQUENTIAL
000630               ACCESS MODE IS SEQUENTIAL
000640               FILE STATUS IS FS-LOGINS.
000650
000660           SELECT INFORME-USUARIO ASSIGN TO INFUSR
000670               ORGANIZATION IS LINE SEQUENTIAL
000680               FILE STATUS IS FS-INFORME.
000690
000700
000710       DATA DIVISION.
000720       FILE SECTION.
000730       FD  USUARIOS
000740           LABEL RECORD STANDARD.
000750       01  USUARIO-REG.
000760           02  USR-ID                     PIC 9(06).
000770           02  USR-USERNAME               PIC X(20).
000780           02  USR-PASSWORD               PIC X(20).
000790           02  USR-EMAIL                  PIC X(40).
000800           02  USR-FULL-NAME              PIC X(30).
000810           02  USR-PHONE                  PIC X(15).
000820           02  USR-REG-DATE               PIC 9(14).
000830           02  USR-ACTIVE-FLAG            PIC X(01).
000840           02  FILLER                     PIC X(04).
000850      * VISTA DE USR-REG-DATE SEPARANDO FECHA Y HORA DE ALTA,
000860      * USADA POR EL LISTADO DE ALTAS PARA AUDITORIA.
000870       01  USR-REG-DATE-R REDEFINES USR-REG-DATE.
000880           02  USR-RD-FECHA               PIC 9(08).
000890           02  USR-RD-HORA                PIC 9(06).
000900
000910       FD  ALTAS-USUARIO
000920           LABEL RECORD STANDARD.
000930       01  ALTA-USUARIO-REG.
000940           02  ALU-USERNAME               PIC X(20).
000950           02  ALU-PASSWORD               PIC X(20).
000960           02  ALU-EMAIL                  PIC X(40).
000970           02  ALU-FULL-NAME              PIC X(30).
000980           02  ALU-PHONE                  PIC X(15).
000990           02  FILLER                     PIC X(05).
001000
001010       FD  LOGINS
001020           LABEL RECORD STANDARD.
001030       01  LOGIN-REG.
001040           02  LGN-USERNAME               PIC X(20).
001050           02  LGN-PASSWORD               PIC X(20).
001060           02  FILLER                     PIC X(05).
001070
001080       FD  INFORME-USUARIO
001090           LABEL RECORD STANDARD
001100           RECORD CONTAINS 132 CHARACTERS.
001110       01  LINEA-INFORME                  PIC X(132).
001120
001130
001140       WORKING-STORAGE SECTION.
001150       77  FS-USUARIOS                    PIC X(02).
001160       77  FS-ALTAS                       PIC X(02).
001170       77  FS-LOGINS                      PIC X(02).
001180       77  FS-INFORME                     PIC X(02).
001190
001200       01  TABLA-USUARIOS.
001210           05  T-USUARIO OCCURS 5000 TIMES
001220                   INDEXED BY IX-USR.
001230               10  T-USR-ID               PIC 9(06).
001240               10  T-USR-USERNAME         PIC X(20).
001250               10  T-USR-PASSWORD         PIC X(20).
001260               10  T-USR-EMAIL            PIC X(40).
001270               10  T-USR-FULL-NAME        PIC X(30).
001280               10  T-USR-PHONE            PIC X(15).
001290               10  T-USR-REG-DATE         PIC 9(14).
001300               10  T-USR-ACTIVE-FLAG      PIC X(01).
001310      * VISTA DE LA TABLA COMO BLOQUE UNICO PARA COPIA MASIVA.
001320       01  T-USUARIO-R REDEFINES TABLA-USUARIOS.
001330           05  FILLER OCCURS 5000 TIMES   PIC X(146).
001340
001350       77  WC-NUM-USUARIOS                PIC 9(04) COMP.
001360       77  WC-MAX-USR-ID                  PIC 9(06) COMP.
001370       77  WC-IX-ENCONTRADO               PIC 9(04) COMP.
001380
001390       77  WS-FECHA-SISTEMA               PIC 9(08).
001400       77  WS-HORA-SISTEMA                PIC 9(08).
001410       01  WS-REG-DATE                    PIC 9(14).
001420       01  WS-REG-DATE-R REDEFINES WS-REG-DATE.
001430           02  WS-RD-FECHA                PIC 9(08).
001440           02  WS-RD-HORA                 PIC 9(06).
001450
001460       77  WS-MOTIVO-RECHAZO              PIC X(30).
001470
001480       01  LN-CABECERA.
001490           05  FILLER                     PIC X(30) VALUE
001500               "UNIZARBANK - ALTAS Y LOGINS".
001510           05  FILLER                     PIC X(102) VALUE SPACES.
001520       01  LN-DETALLE.
001530           05  LD-USERNAME                PIC X(20).
001540           05  FILLER                     PIC X(02) VALUE SPACES.
001550           05  LD-ACCION                  PIC X(12).
001560           05  FILLER                     PIC X(02) VALUE SPACES.
001570           05  LD-ESTADO                  PIC X(10).
001580           05  LD-MOTIVO                  PIC X(30).
001590           05  FILLER                     PIC X(56) VALUE SPACES.
001600
001610      *    05/09/05 AR - LINEA DE AVISO IMPRESA SOLO CUANDO EL LOTE
001620      *    SE LANZA CON EL UPSI-0 DE RERUN ACTIVADO EN JCL.
001630       01  LN-AVISO-RERUN.
001640           05  FILLER                     PIC X(34) VALUE
001650               "** ALTAS/LOGINS EN MODO RERUN **".
001660           05  FILLER                     PIC X(98) VALUE SPACES.
001670
001680       77  WS-EOF-USUARIOS                PIC X(01) VALUE "N".
001690           88  EOF-USUARIOS               VALUE "Y".
001700       77  WS-EOF-ALTAS                   PIC X(01) VALUE "N".
001710           88  EOF-ALTAS                  VALUE "Y".
001720       77  WS-EOF-LOGINS                  PIC X(01) VALUE "N".
001730           88  EOF-LOGINS                 VALUE "Y".
001740
001750
001760       PROCEDURE DIVISION.
001770       0000-CONTROL-BANK3.
001780           OPEN OUTPUT INFORME-USUARIO
001790           WRITE LINEA-INFORME FROM LN-CABECERA
001800           PERFORM 0100-CARGAR-USUARIOS THRU 0100-CARGAR-USUARIOS
001810           PERFORM 0200-PROCESAR-ALTAS THRU 0200-PROCESAR-ALTAS
001820           PERFORM 0900-REESCRIBIR-USUARIOS THRU
001830               0900-REESCRIBIR-USUARIOS
001840           PERFORM 0500-PROCESAR-LOGINS THRU 0500-PROCESAR-LOGINS
001850           IF SW-RERUN-ON
001860               WRITE LINEA-INFORME FROM LN-AVISO-RERUN
001870           END-IF
001880           CLOSE INFORME-USUARIO
001890           STOP RUN.
001900
001910       0100-CARGAR-USUARIOS.
001920           MOVE ZEROES TO WC-NUM-USUARIOS WC-MAX-USR-ID
001930           OPEN INPUT USUARIOS
001940           IF FS-USUARIOS = "35"
001950               CLOSE USUARIOS
001960           ELSE
001970               PERFORM 0110-LEER-USUARIO THRU 0110-LEER-USUARIO
001980               PERFORM 0120-CARGAR-FILA THRU 0120-CARGAR-FILA
001990                   UNTIL EOF-USUARIOS
002000               CLOSE USUARIOS
002010           END-IF.
002020
002030       0110-LEER-USUARIO.
002040           READ USUARIOS
002050               AT END SET EOF-USUARIOS TO TRUE
002060           END-READ.
002070
002080       0120-CARGAR-FILA.
002090           ADD 1 TO WC-NUM-USUARIOS
002100           SET IX-USR TO WC-NUM-USUARIOS
002110           MOVE USR-ID           TO T-USR-ID (IX-USR)
002120           MOVE USR-USERNAME     TO T-USR-USERNAME (IX-USR)
002130           MOVE USR-PASSWORD     TO T-USR-PASSWORD (IX-USR)
002140           MOVE USR-EMAIL        TO T-USR-EMAIL (IX-USR)
002150           MOVE USR-FULL-NAME    TO T-USR-FULL-NAME (IX-USR)
002160           MOVE USR-PHONE        TO T-USR-PHONE (IX-USR)
002170           MOVE USR-REG-DATE     TO T-USR-REG-DATE (IX-USR)
002180           MOVE USR-ACTIVE-FLAG  TO T-USR-ACTIVE-FLAG (IX-USR)
002190           IF USR-ID > WC-MAX-USR-ID
002200               MOVE USR-ID TO WC-MAX-USR-ID
002210           END-IF
002220           PERFORM 0110-LEER-USUARIO THRU 0110-LEER-USUARIO.
002230
002240       0200-PROCESAR-ALTAS.
002250           OPEN INPUT ALTAS-USUARIO
002260           PERFORM 0210-LEER-ALTA THRU 0210-LEER-ALTA
002270           PERFORM 0220-VALIDAR-Y-ALTA THRU 0220-VALIDAR-Y-ALTA
002280               UNTIL EOF-ALTAS
002290           CLOSE ALTAS-USUARIO.
002300
002310       0210-LEER-ALTA.
002320           READ ALTAS-USUARIO
002330               AT END SET EOF-ALTAS TO TRUE
002340           END-READ.
002350
002360       0220-VALIDAR-Y-ALTA.
002370           MOVE SPACES TO WS-MOTIVO-RECHAZO
002380           PERFORM 0230-VALIDAR-USUARIO-UNICO THRU
002390               0230-VALIDAR-USUARIO-UNICO
002400           IF WS-MOTIVO-RECHAZO = SPACES
002410               PERFORM 0240-VALIDAR-EMAIL-UNICO THRU
002420                   0240-VALIDAR-EMAIL-UNICO
002430           END-IF
002440           IF WS-MOTIVO-RECHAZO = SPACES
002450               PERFORM 0250-ASIGNAR-USER-ID THRU 0250-ASIGNAR-USER-ID
002460               PERFORM 0260-AGREGAR-A-TABLA THRU 0260-AGREGAR-A-TABLA
002470               MOVE ALU-USERNAME TO LD-USERNAME
002480               MOVE "REGISTER"   TO LD-ACCION
002490               MOVE "ACCEPTED"   TO LD-ESTADO
002500               MOVE SPACES       TO LD-MOTIVO
002510           ELSE
002520               MOVE ALU-USERNAME TO LD-USERNAME
002530               MOVE "REGISTER"   TO LD-ACCION
002540               MOVE "REJECTED"   TO LD-ESTADO
002550               MOVE WS-MOTIVO-RECHAZO TO LD-MOTIVO
002560           END-IF
002570           IF LD-ESTADO IS NOT ESTADO-ALTA-VALIDO
002580               GO TO 0999-ERROR-FICHERO
002590           END-IF
002600           WRITE LINEA-INFORME FROM LN-DETALLE
002610           PERFORM 0210-LEER-ALTA THRU 0210-LEER-ALTA.
002620
002630       0230-VALIDAR-USUARIO-UNICO.
002640      *    U3 - EL USERNAME SE COMPRUEBA ANTES QUE EL E-MAIL.
002650           SET IX-USR TO 1
002660           SEARCH T-USUARIO
002670               AT END
002680                   CONTINUE
002690               WHEN T-USR-USERNAME (IX-USR) = ALU-USERNAME
002700                   MOVE "username in use" TO WS-MOTIVO-RECHAZO
002710           END-SEARCH.
002720
002730       0240-VALIDAR-EMAIL-UNICO.
002740           SET IX-USR TO 1
002750           SEARCH T-USUARIO
002760               AT END
002770                   CONTINUE
002780               WHEN T-USR-EMAIL (IX-USR) = ALU-EMAIL
002790                   MOVE "email in use" TO WS-MOTIVO-RECHAZO
002800           END-SEARCH.
002810
002820       0250-ASIGNAR-USER-ID.
002830           ADD 1 TO WC-MAX-USR-ID.
002840
002850       0260-AGREGAR-A-TABLA.
002860           ADD 1 TO WC-NUM-USUARIOS
002870           SET IX-USR TO WC-NUM-USUARIOS
002880           ACCEPT WS-RD-FECHA FROM DATE YYYYMMDD
002890           ACCEPT WS-HORA-SISTEMA FROM TIME
002900           MOVE WS-HORA-SISTEMA(1:6) TO WS-RD-HORA
002910           MOVE WC-MAX-USR-ID    TO T-USR-ID (IX-USR)
002920           MOVE ALU-USERNAME     TO T-USR-USERNAME (IX-USR)
002930           MOVE ALU-PASSWORD     TO T-USR-PASSWORD (IX-USR)
002940           MOVE ALU-EMAIL        TO T-USR-EMAIL (IX-USR)
002950           MOVE ALU-FULL-NAME    TO T-USR-FULL-NAME (IX-USR)
002960           MOVE ALU-PHONE        TO T-USR-PHONE (IX-USR)
002970           MOVE WS-REG-DATE      TO T-USR-REG-DATE (IX-USR)
002980           MOVE "Y"              TO T-USR-ACTIVE-FLAG (IX-USR).
002990
003000       0500-PROCESAR-LOGINS.
003010           OPEN INPUT LOGINS
003020           PERFORM 0510-LEER-LOGIN THRU 0510-LEER-LOGIN
003030           PERFORM 0520-VALIDAR-LOGIN THRU 0520-VALIDAR-LOGIN
003040               UNTIL EOF-LOGINS
003050           CLOSE LOGINS.
003060
003070       0510-LEER-LOGIN.
003080           READ LOGINS
003090               AT END SET EOF-LOGINS TO TRUE
003100           END-READ.
003110
003120       0520-VALIDAR-LOGIN.
003130           MOVE ZEROES TO WC-IX-ENCONTRADO
003140           SET IX-USR TO 1
003150           SEARCH T-USUARIO
003160               AT END
003170                   CONTINUE
003180               WHEN T-USR-USERNAME (IX-USR) = LGN-USERNAME
003190                   SET WC-IX-ENCONTRADO TO IX-USR
003200           END-SEARCH
003210           MOVE LGN-USERNAME TO LD-USERNAME
003220           MOVE "LOGIN"      TO LD-ACCION
003230           MOVE SPACES       TO LD-MOTIVO
003240           IF WC-IX-ENCONTRADO = ZERO
003250               MOVE "REJECTED" TO LD-ESTADO
003260               MOVE "user not found" TO LD-MOTIVO
003270           ELSE
003280      *        U3 - CONTRASENA EXACTA Y ACTIVO='Y'.
003290               IF T-USR-PASSWORD (WC-IX-ENCONTRADO) = LGN-PASSWORD
003300                   AND T-USR-ACTIVE-FLAG (WC-IX-ENCONTRADO) = "Y"
003310                   MOVE "ACCEPTED" TO LD-ESTADO
003320               ELSE
003330                   MOVE "REJECTED" TO LD-ESTADO
003340                   MOVE "invalid credentials" TO LD-MOTIVO
003350               END-IF
003360           END-IF
003370           IF LD-ESTADO IS NOT ESTADO-ALTA-VALIDO
003380               GO TO 0999-ERROR-FICHERO
003390           END-IF
003400           WRITE LINEA-INFORME FROM LN-DETALLE
003410           PERFORM 0510-LEER-LOGIN THRU 0510-LEER-LOGIN.
003420
003430       0900-REESCRIBIR-USUARIOS.
003440           OPEN OUTPUT USUARIOS
003450           PERFORM 0910-ESCRIBIR-FILA THRU
003460               0910-ESCRIBIR-FILA
003470               VARYING IX-USR FROM 1 BY 1
003480               UNTIL IX-USR > WC-NUM-USUARIOS
003490           CLOSE USUARIOS.
003500
003510       0910-ESCRIBIR-FILA.
003520           MOVE T-USR-ID (IX-USR)          TO USR-ID
003530           MOVE T-USR-USERNAME (IX-USR)    TO USR-USERNAME
003540           MOVE T-USR-PASSWORD (IX-USR)    TO USR-PASSWORD
003550           MOVE T-USR-EMAIL (IX-USR)       TO USR-EMAIL
003560           MOVE T-USR-FULL-NAME (IX-USR)   TO USR-FULL-NAME
003570           MOVE T-USR-PHONE (IX-USR)       TO USR-PHONE
003580           MOVE T-USR-REG-DATE (IX-USR)    TO USR-REG-DATE
003590           MOVE T-USR-ACTIVE-FLAG (IX-USR) TO USR-ACTIVE-FLAG
003600           WRITE USUARIO-REG.
003610
003620      *    05/09/05 AR - EL LOTE NO DEBE PRODUCIR UNA LINEA DE
003630      *    ALTA/LOGIN CON UN ESTADO QUE NO SEA UNO DE LOS DOS QUE
003640      *    RECONOCE EL INFORME; SI OCURRE, EL LOTE SE ABORTA.
003650       0999-ERROR-FICHERO.
003660           DISPLAY "BANK3 - ESTADO DE ALTA/LOGIN NO RECONOCIDO"
003670           STOP RUN.
003680
