000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK4.
000030       AUTHOR. J GRACIA.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 04/02/1989.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK4 - WITHDRAWAL POSTING MODULE.
000100      * CALLED BY BANK1 FOR EACH REQ-TYPE = "WITHDRAWAL" REQUEST.
000110      * VALIDATES THE TARGET ACCOUNT (EXISTS, NOT FROZEN, ACTIVE,
000120      * SUFFICIENT FUNDS), DEBITS THE BALANCE IN THE CALLER'S
000130      * IN-MEMORY ACCOUNT TABLE AND APPENDS A COMPLETED WITHDRAWAL
000140      * ENTRY TO THE TRANSACTION JOURNAL.  RETURNS S/N IN
000150      * LK-RESULTADO WITH A REJECTION REASON IN LK-MOTIVO.
000160      *-----------------------------------------------------------
000170      * CHANGE LOG.
000180      *   04/02/89 JG  ORIGINAL WRITE-UP - CASH WITHDRAWAL FROM   REQ-0119
000190      *   04/02/89 JG    ATM.                                     REQ-0119
000200      *   06/02/89 JG  DAILY WITHDRAWAL LIMIT CHECK ADDED.        REQ-0138
000210      *   02/14/91 MC  OVERDRAFT COURTESY LIMIT REMOVED PER AUDIT.REQ-0257
000220      *   05/22/96 SB  RECAST AS A BATCH POSTING SUBROUTINE CALLEDREQ-0455
000230      *   05/22/96 SB    FROM BANK1; DROPPED CARD/PIN AND ATM CASHREQ-0455
000240      *   05/22/96 SB    DISPENSE LOGIC - NOT PART OF THE BATCH   REQ-0455
000250      *   05/22/96 SB    JOB.                                     REQ-0455
000260      *   09/03/96 SB  NOW OPERATES ON THE CALLER'S ACCOUNT TABLE REQ-0471
000270      *   09/03/96 SB    INSTEAD OF READING TARJETAS.UBD DIRECTLY.REQ-0471
000280      *   07/07/98 DH  Y2K - TIMESTAMP WIDENED TO 4-DIGIT YEAR.   REQ-0561
000290      *   01/26/99 DH  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD   REQ-0578
000300      *   01/26/99 DH    USED, CENTURY WINDOW LOGIC REMOVED.      REQ-0578
000310      *   10/30/03 PL  INSUFFICIENT FUNDS MESSAGE TEXT            REQ-0705
000320      *   10/30/03 PL    STANDARDIZED.                            REQ-0705
000330      *   05/09/05 AR  MOV-TRAN-TYPE NOW CHECKED AGAINST          REQ-0733
000340      *   05/09/05 AR    TIPO-MOVIMIENTO-VALIDO BEFORE THE JOURNALREQ-0733
000350      *   05/09/05 AR    WRITE; DROPPED THE UNUSED UPSI-0 RERUN   REQ-0733
000360      *   05/09/05 AR    SWITCH - THIS MODULE HAS NO INDEPENDENT  REQ-0733
000370      *   05/09/05 AR    RERUN CONCEPT OF ITS OWN.                REQ-0733
000380      *   08/22/05 AR  FILE STATUS AND SCRATCH FIELDS PUT BACK TO REQ-0745
000390      *   08/22/05 AR    STANDALONE 77-LEVELS PER SHOP STD;       REQ-0745
000400      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000410      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000420      *-----------------------------------------------------------
000430
000440       ENVIRONMENT DIVISION.
000450       CONFIGURATION SECTION.
000460       SPECIAL-NAMES.
000470           C01 IS TOP-OF-FORM
000480           CLASS TIPO-MOVIMIENTO-VALIDO IS "DEPOSIT",
000490               "WITHDRAWAL", "TRANSFER_IN", "TRANSFER_OUT".
000500
000510       INPUT-OUTPUT SECTION.
000520       FILE-CONTROL.
000530           SELECT F-MOVIMIENTOS ASSIGN TO MOVIMIEN
000540               ORGANIZATION IS SEQUENTIAL
000550               ACCESS MODE IS SEQUENTIAL
000560               FILE STATUS IS FS-MOVIMIENTOS.
000570
000580
000590       DATA DIVISION.
000600       FILE SECTION.
000610       FD  F-MOVIMIENTOS
000620           LABEL RECORD STANDARD.
000630       01  MOVIMIENTO-REG.
000640           02  MOV-TRAN-ID                PIC 9(08).
000650           02  MOV-TRAN-TYPE              PIC X(12).
000660           02  MOV-ACCT-ID                PIC 9(06).
000670           02  MOV-FROM-ACCT-NUMBER       PIC X(16).
000680           02  MOV-TO-ACCT-NUMBER         PIC X(16).
000690           02  MOV-AMOUNT                 PIC 9(11)V99.
000700           02  MOV-DESCRIPTION            PIC X(40).
000710           02  MOV-TIMESTAMP              PIC 9(14).
000720           02  MOV-STATUS                 PIC X(09).
000730               88  MOV-COMPLETED          VALUE "COMPLETED".
000740               88  MOV-PENDING            VALUE "PENDING".
000750               88  MOV-FAILED             VALUE "FAILED".
000760               88  MOV-CANCELLED          VALUE "CANCELLED".
000770           02  FILLER                     PIC X(06).
000780
000790      * VISTA DE FECHA/HORA DE POSTEO EN CAMPOS SEPARADOS, USADA
000800      * SOLO PARA CONSTRUIR MOV-TIMESTAMP A PARTIR DEL RELOJ.
000810       01  MOV-TIMESTAMP-R REDEFINES MOV-TIMESTAMP.
000820           02  MOV-TS-DATE                PIC 9(08).
000830           02  MOV-TS-TIME                PIC 9(06).
000840
000850
000860       WORKING-STORAGE SECTION.
000870       77  FS-MOVIMIENTOS                 PIC X(02).
000880       77  WS-EOF-MOVIMIENTOS             PIC X(01) VALUE "N".
000890           88  EOF-MOVIMIENTOS            VALUE "Y".
000900
000910       77  WC-MAX-TRAN-ID                 PIC 9(08) COMP.
000920       77  WC-NUEVO-TRAN-ID               PIC 9(08) COMP.
000930
000940       01  WS-TIMESTAMP-SISTEMA.
000950           05  WS-FECHA-SISTEMA           PIC 9(08).
000960           05  WS-HORA-SISTEMA            PIC 9(08).
000970      * VISTA NUMERICA UNICA DEL RELOJ EN EL MOMENTO DEL POSTEO,
000980      * USADA SOLO PARA TRAZA EN EL LOG DE OPERACION DEL LOTE.
000990       01  WS-TIMESTAMP-SISTEMA-R REDEFINES WS-TIMESTAMP-SISTEMA
001000                                         PIC 9(16).
001010
001020
001030       LINKAGE SECTION.
001040       01  LK-TABLA-CUENTAS.
001050           05  LK-CUENTA OCCURS 5000 TIMES
001060                   INDEXED BY LK-IX.
001070               10  LK-ACT-ID              PIC 9(06).
001080               10  LK-ACT-NUMBER          PIC X(16).
001090               10  LK-ACT-USR-ID          PIC 9(06).
001100               10  LK-ACT-TYPE            PIC X(13).
001110               10  LK-ACT-BALANCE         PIC S9(11)V99.
001120               10  LK-ACT-CREDATE         PIC 9(14).
001130               10  LK-ACT-ACTIVE-FLAG     PIC X(01).
001140               10  LK-ACT-FROZEN-FLAG     PIC X(01).
001150      * VISTA PLANA DE LA TABLA RECIBIDA, USADA UNICAMENTE PARA
001160      * COMPROBAR RAPIDO SI UNA FILA ESTA A BLANCOS.
001170       01  LK-TABLA-CUENTAS-R REDEFINES LK-TABLA-CUENTAS.
001180           05  FILLER OCCURS 5000 TIMES   PIC X(70).
001190
001200       01  LK-NUM-CUENTAS                 PIC 9(04) COMP.
001210
001220       01  LK-PARM-APLICACION.
001230           05  LK-ACCT-NUMBER             PIC X(16).
001240           05  LK-IMPORTE                 PIC 9(11)V99.
001250           05  LK-DESCRIPCION             PIC X(40).
001260           05  LK-RESULTADO               PIC X(01).
001270               88  LK-OK                  VALUE "S".
001280               88  LK-RECHAZADA           VALUE "N".
001290           05  LK-MOTIVO                  PIC X(40).
001300
001310
001320       PROCEDURE DIVISION USING LK-TABLA-CUENTAS LK-NUM-CUENTAS
001330               LK-PARM-APLICACION.
001340       0000-CONTROL-BANK4.
001350           MOVE "S" TO LK-RESULTADO
001360           MOVE SPACES TO LK-MOTIVO
001370           PERFORM 1000-VALIDAR-IMPORTE THRU 1000-VALIDAR-IMPORTE
001380           IF LK-OK PERFORM 1010-LOCALIZAR-CUENTA THRU
001390               1010-LOCALIZAR-CUENTA END-IF
001400           IF LK-OK PERFORM 1020-VALIDAR-FROZEN THRU
001410               1020-VALIDAR-FROZEN END-IF
001420           IF LK-OK PERFORM 1030-VALIDAR-ACTIVA THRU
001430               1030-VALIDAR-ACTIVA END-IF
001440           IF LK-OK PERFORM 1040-VALIDAR-FONDOS THRU
001450               1040-VALIDAR-FONDOS END-IF
001460           IF LK-OK
001470               PERFORM 2000-APLICAR-SALDO THRU 2000-APLICAR-SALDO
001480               PERFORM 3000-ESCRIBIR-MOV THRU 3000-ESCRIBIR-MOV
001490           END-IF
001500           GOBACK.
001510
001520       1000-VALIDAR-IMPORTE.
001530           IF LK-IMPORTE NOT > ZERO
001540               SET LK-RECHAZADA TO TRUE
001550               MOVE "amount must be positive" TO LK-MOTIVO
001560           END-IF.
001570
001580       1010-LOCALIZAR-CUENTA.
001590      *    R2 - LA CUENTA DEBE EXISTIR EN LA TABLA DEL LOTE.
001600           SET LK-IX TO 1
001610           SEARCH LK-CUENTA
001620               AT END
001630                   SET LK-RECHAZADA TO TRUE
001640                   MOVE "account not found" TO LK-MOTIVO
001650               WHEN LK-ACT-NUMBER (LK-IX) = LK-ACCT-NUMBER
001660                   CONTINUE
001670           END-SEARCH.
001680
001690       1020-VALIDAR-FROZEN.
001700      *    R3 - LA CONGELACION SE COMPRUEBA ANTES QUE LA
001710           IF LK-ACT-FROZEN-FLAG (LK-IX) = "Y"
001720               SET LK-RECHAZADA TO TRUE
001730               MOVE "account is frozen" TO LK-MOTIVO
001740           END-IF.
001750
001760       1030-VALIDAR-ACTIVA.
001770      *    R4 - LA CUENTA DEBE ESTAR ACTIVA.
001780           IF LK-ACT-ACTIVE-FLAG (LK-IX) NOT = "Y"
001790               SET LK-RECHAZADA TO TRUE
001800               MOVE "account is inactive" TO LK-MOTIVO
001810           END-IF.
001820
001830       1040-VALIDAR-FONDOS.
001840      *    R5 - EL SALDO DEBE CUBRIR EL IMPORTE SOLICITADO.
001850           IF LK-ACT-BALANCE (LK-IX) < LK-IMPORTE
001860               SET LK-RECHAZADA TO TRUE
001870               MOVE "insufficient funds" TO LK-MOTIVO
001880           END-IF.
001890
001900       2000-APLICAR-SALDO.
001910      *    R8 - ARITMETICA DE RETIRADA: SALDO = SALDO - IMPORTE.
001920           SUBTRACT LK-IMPORTE FROM LK-ACT-BALANCE (LK-IX).
001930
001940       3000-ESCRIBIR-MOV.
001950      *    "ESCANEAR EL DIARIO ENTERO PARA HALLAR LA CLAVE MAS
001960      *    Y SUMARLE 1" - EL METODO DE ASIGNACION DE CLAVE DE TODA
001970      *    LA VIDA EN ESTE TALLER, CONSERVADO AQUI PARA
001980           PERFORM 3010-HALLAR-MAX-TRAN-ID THRU
001990               3010-HALLAR-MAX-TRAN-ID
002000           COMPUTE WC-NUEVO-TRAN-ID = WC-MAX-TRAN-ID + 1
002010           ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
002020           ACCEPT WS-HORA-SISTEMA FROM TIME
002030           MOVE WC-NUEVO-TRAN-ID       TO MOV-TRAN-ID
002040           MOVE "WITHDRAWAL"           TO MOV-TRAN-TYPE
002050           IF MOV-TRAN-TYPE IS NOT TIPO-MOVIMIENTO-VALIDO
002060               DISPLAY "BANK4 - TIPO DE MOVIMIENTO NO VALIDO "
002070                   "EN EL POSTEO"
002080               STOP RUN
002090           END-IF
002100           MOVE LK-ACT-ID (LK-IX)      TO MOV-ACCT-ID
002110           MOVE SPACES                 TO MOV-FROM-ACCT-NUMBER
002120           MOVE SPACES                 TO MOV-TO-ACCT-NUMBER
002130           MOVE LK-IMPORTE             TO MOV-AMOUNT
002140           MOVE LK-DESCRIPCION         TO MOV-DESCRIPTION
002150           MOVE WS-FECHA-SISTEMA       TO MOV-TS-DATE
002160           MOVE WS-HORA-SISTEMA(1:6)   TO MOV-TS-TIME
002170           SET MOV-COMPLETED TO TRUE
002180           OPEN EXTEND F-MOVIMIENTOS
002190           WRITE MOVIMIENTO-REG
002200           CLOSE F-MOVIMIENTOS.
002210
002220       3010-HALLAR-MAX-TRAN-ID.
002230           MOVE ZEROES TO WC-MAX-TRAN-ID
002240           MOVE "N" TO WS-EOF-MOVIMIENTOS
002250           OPEN INPUT F-MOVIMIENTOS
002260           IF FS-MOVIMIENTOS = "35"
002270               CLOSE F-MOVIMIENTOS
002280           ELSE
002290               PERFORM 3020-LEER-MOVIMIENTO THRU 3020-LEER-MOVIMIENTO
002300               PERFORM 3030-COMPARAR-TRAN-ID THRU
002310                   3030-COMPARAR-TRAN-ID
002320                   UNTIL EOF-MOVIMIENTOS
002330               CLOSE F-MOVIMIENTOS
002340           END-IF.
002350
002360       3020-LEER-MOVIMIENTO.
002370           READ F-MOVIMIENTOS
002380               AT END SET EOF-MOVIMIENTOS TO TRUE
002390           END-READ.
002400
002410       3030-COMPARAR-TRAN-ID.
002420           IF MOV-TRAN-ID > WC-MAX-TRAN-ID
002430               MOVE MOV-TRAN-ID TO WC-MAX-TRAN-ID
002440           END-IF
002450           PERFORM 3020-LEER-MOVIMIENTO THRU 3020-LEER-MOVIMIENTO.
002460
002470
