000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK5.
000030       AUTHOR. J GRACIA.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 04/02/1989.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK5 - DEPOSIT POSTING MODULE.
000100      * CALLED BY BANK1 FOR EACH REQ-TYPE = "DEPOSIT" REQUEST, AND
000110      * BY BANK7 TO POST THE OPTIONAL INITIAL DEPOSIT ON A NEWLY
000120      * OPENED ACCOUNT.  VALIDATES THE TARGET ACCOUNT (EXISTS, NOT
000130      * FROZEN, ACTIVE), CREDITS THE BALANCE IN THE CALLER'S
000140      * IN-MEMORY ACCOUNT TABLE AND APPENDS A COMPLETED DEPOSIT
000150      * ENTRY TO THE TRANSACTION JOURNAL.
000160      *-----------------------------------------------------------
000170      * CHANGE LOG.
000180      *   04/02/89 JG  ORIGINAL WRITE-UP - CASH DEPOSIT FROM ATM. REQ-0120
000190      *   11/09/90 MC  REJECTED DEPOSITS TO FROZEN CARDS.         REQ-0251
000200      *   05/22/96 SB  RECAST AS A BATCH POSTING SUBROUTINE CALLEDREQ-0455
000210      *   05/22/96 SB    FROM BANK1; DROPPED ATM ENVELOPE/CASH    REQ-0455
000220      *   05/22/96 SB    ACCEPTOR LOGIC - NOT PART OF THE BATCH   REQ-0455
000230      *   09/03/96 SB  NOW OPERATES ON THE CALLER'S ACCOUNT TABLE REQ-0471
000240      *   09/03/96 SB    INSTEAD OF READING TARJETAS.UBD DIRECTLY.REQ-0471
000250      *   06/18/97 DH  CALLABLE FROM BANK7 FOR THE OPENING        REQ-0518
000260      *   06/18/97 DH    DEPOSIT.                                 REQ-0518
000270      *   07/07/98 DH  Y2K - TIMESTAMP WIDENED TO 4-DIGIT YEAR.   REQ-0561
000280      *   01/26/99 DH  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD   REQ-0578
000290      *   01/26/99 DH    USED, CENTURY WINDOW LOGIC REMOVED.      REQ-0578
000300      *   05/09/05 AR  MOV-TRAN-TYPE NOW CHECKED AGAINST          REQ-0733
000310      *   05/09/05 AR    TIPO-MOVIMIENTO-VALIDO BEFORE THE JOURNALREQ-0733
000320      *   05/09/05 AR    WRITE; DROPPED THE UNUSED UPSI-0 RERUN   REQ-0733
000330      *   05/09/05 AR    SWITCH - THIS MODULE HAS NO INDEPENDENT  REQ-0733
000340      *   05/09/05 AR    RERUN CONCEPT OF ITS OWN.                REQ-0733
000350      *   08/22/05 AR  FILE STATUS AND SCRATCH FIELDS PUT BACK TO REQ-0745
000360      *   08/22/05 AR    STANDALONE 77-LEVELS PER SHOP STD;       REQ-0745
000370      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000380      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000390      *-----------------------------------------------------------
000400
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM
000450           CLASS TIPO-MOVIMIENTO-VALIDO IS "DEPOSIT",
000460               "WITHDRAWAL", "TRANSFER_IN", "TRANSFER_OUT".
000470
000480       INPUT-OUTPUT SECTION.
000490       FILE-CONTROL.
000500           SELECT F-MOVIMIENTOS ASSIGN TO MOVIMIEN
000510               ORGANIZATION IS SEQUENTIAL
000520               ACCESS MODE IS SEQUENTIAL
000530               FILE STATUS IS FS-MOVIMIENTOS.
000540
000550
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  F-MOVIMIENTOS
000590           LABEL RECORD STANDARD.
000600       01  MOVIMIENTO-REG.
000610           02  MOV-TRAN-ID                PIC 9(08).
000620           02  MOV-TRAN-TYPE              PIC X(12).
000630           02  MOV-ACCT-ID                PIC 9(06).
000640           02  MOV-FROM-ACCT-NUMBER       PIC X(16).
000650           02  MOV-TO-ACCT-NUMBER         PIC X(16).
000660           02  MOV-AMOUNT                 PIC 9(11)V99.
000670           02  MOV-DESCRIPTION            PIC X(40).
000680           02  MOV-TIMESTAMP              PIC 9(14).
000690           02  MOV-STATUS                 PIC X(09).
000700               88  MOV-COMPLETED          VALUE "COMPLETED".
000710               88  MOV-PENDING            VALUE "PENDING".
000720               88  MOV-FAILED             VALUE "FAILED".
000730               88  MOV-CANCELLED          VALUE "CANCELLED".
000740           02  FILLER                     PIC X(06).
000750
000760      * VISTA DE FECHA/HORA DE POSTEO, USADA SOLO PARA CONSTRUIR
000770      * MOV-TIMESTAMP A PARTIR DEL RELOJ DEL SISTEMA.
000780       01  MOV-TIMESTAMP-R REDEFINES MOV-TIMESTAMP.
000790           02  MOV-TS-DATE                PIC 9(08).
000800           02  MOV-TS-TIME                PIC 9(06).
000810
000820
000830       WORKING-STORAGE SECTION.
000840       77  FS-MOVIMIENTOS                 PIC X(02).
000850       77  WS-EOF-MOVIMIENTOS             PIC X(01) VALUE "N".
000860           88  EOF-MOVIMIENTOS            VALUE "Y".
000870
000880       77  WC-MAX-TRAN-ID                 PIC 9(08) COMP.
000890       77  WC-NUEVO-TRAN-ID               PIC 9(08) COMP.
000900
000910       01  WS-TIMESTAMP-SISTEMA.
000920           05  WS-FECHA-SISTEMA           PIC 9(08).
000930           05  WS-HORA-SISTEMA            PIC 9(08).
000940      * VISTA NUMERICA UNICA DEL RELOJ EN EL MOMENTO DEL POSTEO,
000950      * USADA SOLO PARA TRAZA EN EL LOG DE OPERACION DEL LOTE.
000960       01  WS-TIMESTAMP-SISTEMA-R REDEFINES WS-TIMESTAMP-SISTEMA
000970                                         PIC 9(16).
000980
000990
001000       LINKAGE SECTION.
001010       01  LK-TABLA-CUENTAS.
001020           05  LK-CUENTA OCCURS 5000 TIMES
001030                   INDEXED BY LK-IX.
001040               10  LK-ACT-ID              PIC 9(06).
001050               10  LK-ACT-NUMBER          PIC X(16).
001060               10  LK-ACT-USR-ID          PIC 9(06).
001070               10  LK-ACT-TYPE            PIC X(13).
001080               10  LK-ACT-BALANCE         PIC S9(11)V99.
001090               10  LK-ACT-CREDATE         PIC 9(14).
001100               10  LK-ACT-ACTIVE-FLAG     PIC X(01).
001110               10  LK-ACT-FROZEN-FLAG     PIC X(01).
001120      * VISTA PLANA DE LA TABLA RECIBIDA, USADA UNICAMENTE PARA
001130      * COMPROBAR RAPIDO SI UNA FILA ESTA A BLANCOS.
001140       01  LK-TABLA-CUENTAS-R REDEFINES LK-TABLA-CUENTAS.
001150           05  FILLER OCCURS 5000 TIMES   PIC X(70).
001160
001170       01  LK-NUM-CUENTAS                 PIC 9(04) COMP.
001180
001190       01  LK-PARM-APLICACION.
001200           05  LK-ACCT-NUMBER             PIC X(16).
001210           05  LK-IMPORTE                 PIC 9(11)V99.
001220           05  LK-DESCRIPCION             PIC X(40).
001230           05  LK-RESULTADO               PIC X(01).
001240               88  LK-OK                  VALUE "S".
001250               88  LK-RECHAZADA           VALUE "N".
001260           05  LK-MOTIVO                  PIC X(40).
001270
001280
001290       PROCEDURE DIVISION USING LK-TABLA-CUENTAS LK-NUM-CUENTAS
001300               LK-PARM-APLICACION.
001310       0000-CONTROL-BANK5.
001320           MOVE "S" TO LK-RESULTADO
001330           MOVE SPACES TO LK-MOTIVO
001340           PERFORM 1000-VALIDAR-IMPORTE THRU 1000-VALIDAR-IMPORTE
001350           IF LK-OK PERFORM 1010-LOCALIZAR-CUENTA THRU
001360               1010-LOCALIZAR-CUENTA END-IF
001370           IF LK-OK PERFORM 1020-VALIDAR-FROZEN THRU
001380               1020-VALIDAR-FROZEN END-IF
001390           IF LK-OK PERFORM 1030-VALIDAR-ACTIVA THRU
001400               1030-VALIDAR-ACTIVA END-IF
001410           IF LK-OK
001420               PERFORM 2000-APLICAR-SALDO THRU 2000-APLICAR-SALDO
001430               PERFORM 3000-ESCRIBIR-MOV THRU 3000-ESCRIBIR-MOV
001440           END-IF
001450           GOBACK.
001460
001470       1000-VALIDAR-IMPORTE.
001480           IF LK-IMPORTE NOT > ZERO
001490               SET LK-RECHAZADA TO TRUE
001500               MOVE "amount must be positive" TO LK-MOTIVO
001510           END-IF.
001520
001530       1010-LOCALIZAR-CUENTA.
001540      *    R2 - LA CUENTA DEBE EXISTIR EN LA TABLA DEL LOTE.
001550           SET LK-IX TO 1
001560           SEARCH LK-CUENTA
001570               AT END
001580                   SET LK-RECHAZADA TO TRUE
001590                   MOVE "account not found" TO LK-MOTIVO
001600               WHEN LK-ACT-NUMBER (LK-IX) = LK-ACCT-NUMBER
001610                   CONTINUE
001620           END-SEARCH.
001630
001640       1020-VALIDAR-FROZEN.
001650      *    R3 - LA CONGELACION SE COMPRUEBA ANTES QUE LA
001660           IF LK-ACT-FROZEN-FLAG (LK-IX) = "Y"
001670               SET LK-RECHAZADA TO TRUE
001680               MOVE "account is frozen" TO LK-MOTIVO
001690           END-IF.
001700
001710       1030-VALIDAR-ACTIVA.
001720      *    R4 - LA CUENTA DEBE ESTAR ACTIVA.
001730           IF LK-ACT-ACTIVE-FLAG (LK-IX) NOT = "Y"
001740               SET LK-RECHAZADA TO TRUE
001750               MOVE "account is inactive" TO LK-MOTIVO
001760           END-IF.
001770
001780       2000-APLICAR-SALDO.
001790      *    R7 - ARITMETICA DE DEPOSITO: SALDO = SALDO + IMPORTE.
001800           ADD LK-IMPORTE TO LK-ACT-BALANCE (LK-IX).
001810
001820       3000-ESCRIBIR-MOV.
001830      *    "ESCANEAR EL DIARIO ENTERO PARA HALLAR LA CLAVE MAS
001840      *    Y SUMARLE 1" - EL METODO DE ASIGNACION DE CLAVE DE TODA
001850      *    LA VIDA EN ESTE TALLER, CONSERVADO AQUI PARA
001860           PERFORM 3010-HALLAR-MAX-TRAN-ID THRU
001870               3010-HALLAR-MAX-TRAN-ID
001880           COMPUTE WC-NUEVO-TRAN-ID = WC-MAX-TRAN-ID + 1
001890           ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
001900           ACCEPT WS-HORA-SISTEMA FROM TIME
001910           MOVE WC-NUEVO-TRAN-ID       TO MOV-TRAN-ID
001920           MOVE "DEPOSIT"              TO MOV-TRAN-TYPE
001930           IF MOV-TRAN-TYPE IS NOT TIPO-MOVIMIENTO-VALIDO
001940               DISPLAY "BANK5 - TIPO DE MOVIMIENTO NO VALIDO "
001950                   "EN EL POSTEO"
001960               STOP RUN
001970           END-IF
001980           MOVE LK-ACT-ID (LK-IX)      TO MOV-ACCT-ID
001990           MOVE SPACES                 TO MOV-FROM-ACCT-NUMBER
002000           MOVE SPACES                 TO MOV-TO-ACCT-NUMBER
002010           MOVE LK-IMPORTE             TO MOV-AMOUNT
002020           MOVE LK-DESCRIPCION         TO MOV-DESCRIPTION
002030           MOVE WS-FECHA-SISTEMA       TO MOV-TS-DATE
002040           MOVE WS-HORA-SISTEMA(1:6)   TO MOV-TS-TIME
002050           SET MOV-COMPLETED TO TRUE
002060           OPEN EXTEND F-MOVIMIENTOS
002070           WRITE MOVIMIENTO-REG
002080           CLOSE F-MOVIMIENTOS.
002090
002100       3010-HALLAR-MAX-TRAN-ID.
002110           MOVE ZEROES TO WC-MAX-TRAN-ID
002120           MOVE "N" TO WS-EOF-MOVIMIENTOS
002130           OPEN INPUT F-MOVIMIENTOS
002140           IF FS-MOVIMIENTOS = "35"
002150               CLOSE F-MOVIMIENTOS
002160           ELSE
002170               PERFORM 3020-LEER-MOVIMIENTO THRU
002180                   3020-LEER-MOVIMIENTO
002190               PERFORM 3030-COMPARAR-TRAN-ID THRU
002200                   3030-COMPARAR-TRAN-ID
002210                   UNTIL EOF-MOVIMIENTOS
002220               CLOSE F-MOVIMIENTOS
002230           END-IF.
002240
002250       3020-LEER-MOVIMIENTO.
002260           READ F-MOVIMIENTOS
002270               AT END SET EOF-MOVIMIENTOS TO TRUE
002280           END-READ.
002290
002300       3030-COMPARAR-TRAN-ID.
002310           IF MOV-TRAN-ID > WC-MAX-TRAN-ID
002320               MOVE MOV-TRAN-ID TO WC-MAX-TRAN-ID
002330           END-IF
002340           PERFORM 3020-LEER-MOVIMIENTO THRU
002350               3020-LEER-MOVIMIENTO.
002360
002370
