000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK6.
000030       AUTHOR. M CALVO.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 02/27/1991.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK6 - TRANSFER POSTING MODULE.
000100      * CALLED BY BANK1 FOR EACH REQ-TYPE = "TRANSFER" REQUEST.
000110      * VALIDATES BOTH THE SOURCE AND DESTINATION ACCOUNTS AGAINST
000120      * THE CALLER'S IN-MEMORY ACCOUNT TABLE, THEN EITHER POSTS
000130      * BOTH LEGS (DEBIT SOURCE, CREDIT DESTINATION, TWO JOURNAL
000140      * ENTRIES) OR POSTS NOTHING.  NO PARTIAL TRANSFERS.
000150      *-----------------------------------------------------------
000160      * CHANGE LOG.
000170      *   02/27/91 MC  ORIGINAL WRITE-UP - ORDER A TRANSFER FROM  REQ-0261
000180      *   02/27/91 MC    THE TELLER MENU.                         REQ-0261
000190      *   03/30/93 RT  SAME-ACCOUNT TRANSFER NOW REJECTED.        REQ-0322
000200      *   05/22/96 SB  RECAST AS A BATCH POSTING SUBROUTINE CALLEDREQ-0455
000210      *   05/22/96 SB    FROM BANK1; DROPPED THE OVERNIGHT QUEUE  REQ-0455
000220      *   05/22/96 SB    UNCONFIRMED TRANSFERS - EVERY TRANSFER   REQ-0455
000230      *   05/22/96 SB    POSTS OR REJECTS IN THE SAME RUN.        REQ-0455
000240      *   09/03/96 SB  NOW OPERATES ON THE CALLER'S ACCOUNT TABLE.REQ-0471
000250      *   07/07/98 DH  Y2K - TIMESTAMP WIDENED TO 4-DIGIT YEAR.   REQ-0561
000260      *   01/26/99 DH  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD   REQ-0578
000270      *   01/26/99 DH    USED, CENTURY WINDOW LOGIC REMOVED.      REQ-0578
000280      *   10/30/03 PL  DESCRIPTION SUFFIX "(TRANSFER TO/FROM)"    REQ-0705
000290      *   10/30/03 PL    ADDED TO THE OTHER ACCOUNT'S MOVEMENT.   REQ-0705
000300      *   05/09/05 AR  BOTH JOURNAL LEGS NOW CHECKED AGAINST      REQ-0733
000310      *   05/09/05 AR    TIPO-MOVIMIENTO-VALIDO; DROPPED THE      REQ-0733
000320      *   05/09/05 AR    UNUSED UPSI-0 RERUN SWITCH - THIS MODULE REQ-0733
000330      *   05/09/05 AR    HAS NO INDEPENDENT RERUN CONCEPT OF ITS  REQ-0733
000340      *   05/09/05 AR    OWN.                                     REQ-0733
000350      *   08/22/05 AR  FILE STATUS AND SCRATCH FIELDS PUT BACK TO REQ-0745
000360      *   08/22/05 AR    STANDALONE 77-LEVELS PER SHOP STD;       REQ-0745
000370      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000380      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000390      *-----------------------------------------------------------
000400
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM
000450           CLASS TIPO-MOVIMIENTO-VALIDO IS "DEPOSIT",
000460               "WITHDRAWAL", "TRANSFER_IN", "TRANSFER_OUT".
000470
000480       INPUT-OUTPUT SECTION.
000490       FILE-CONTROL.
000500           SELECT F-MOVIMIENTOS ASSIGN TO MOVIMIEN
000510               ORGANIZATION IS SEQUENTIAL
000520               ACCESS MODE IS SEQUENTIAL
000530               FILE STATUS IS FS-MOVIMIENTOS.
000540
000550
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  F-MOVIMIENTOS
000590           LABEL RECORD STANDARD.
000600       01  MOVIMIENTO-REG.
000610           02  MOV-TRAN-ID                PIC 9(08).
000620           02  MOV-TRAN-TYPE              PIC X(12).
000630           02  MOV-ACCT-ID                PIC 9(06).
000640           02  MOV-FROM-ACCT-NUMBER       PIC X(16).
000650           02  MOV-TO-ACCT-NUMBER         PIC X(16).
000660           02  MOV-AMOUNT                 PIC 9(11)V99.
000670           02  MOV-DESCRIPTION            PIC X(40).
000680           02  MOV-TIMESTAMP              PIC 9(14).
000690           02  MOV-STATUS                 PIC X(09).
000700               88  MOV-COMPLETED          VALUE "COMPLETED".
000710               88  MOV-PENDING            VALUE "PENDING".
000720               88  MOV-FAILED             VALUE "FAILED".
000730               88  MOV-CANCELLED          VALUE "CANCELLED".
000740           02  FILLER                     PIC X(06).
000750
000760      * VISTA DE FECHA/HORA DE POSTEO, USADA SOLO PARA CONSTRUIR
000770      * MOV-TIMESTAMP A PARTIR DEL RELOJ DEL SISTEMA.
000780       01  MOV-TIMESTAMP-R REDEFINES MOV-TIMESTAMP.
000790           02  MOV-TS-DATE                PIC 9(08).
000800           02  MOV-TS-TIME                PIC 9(06).
000810
000820
000830       WORKING-STORAGE SECTION.
000840       77  FS-MOVIMIENTOS                 PIC X(02).
000850       77  WS-EOF-MOVIMIENTOS             PIC X(01) VALUE "N".
000860           88  EOF-MOVIMIENTOS            VALUE "Y".
000870
000880       77  WC-MAX-TRAN-ID                 PIC 9(08) COMP.
000890       77  WC-NUEVO-TRAN-ID               PIC 9(08) COMP.
000900
000910       01  WS-TIMESTAMP-SISTEMA.
000920           05  WS-FECHA-SISTEMA           PIC 9(08).
000930           05  WS-HORA-SISTEMA            PIC 9(08).
000940      * VISTA NUMERICA UNICA DEL RELOJ EN EL MOMENTO DEL POSTEO,
000950      * USADA SOLO PARA TRAZA EN EL LOG DE OPERACION DEL LOTE.
000960       01  WS-TIMESTAMP-SISTEMA-R REDEFINES WS-TIMESTAMP-SISTEMA
000970                                         PIC 9(16).
000980
000990       77  WC-IX-ORIGEN                   PIC 9(04) COMP.
001000       77  WC-IX-DESTINO                  PIC 9(04) COMP.
001010
001020       77  WS-DESC-SALIDA                 PIC X(40).
001030       77  WS-DESC-ENTRADA                PIC X(40).
001040
001050
001060       LINKAGE SECTION.
001070       01  LK-TABLA-CUENTAS.
001080           05  LK-CUENTA OCCURS 5000 TIMES
001090                   INDEXED BY LK-IX.
001100               10  LK-ACT-ID              PIC 9(06).
001110               10  LK-ACT-NUMBER          PIC X(16).
001120               10  LK-ACT-USR-ID          PIC 9(06).
001130               10  LK-ACT-TYPE            PIC X(13).
001140               10  LK-ACT-BALANCE         PIC S9(11)V99.
001150               10  LK-ACT-CREDATE         PIC 9(14).
001160               10  LK-ACT-ACTIVE-FLAG     PIC X(01).
001170               10  LK-ACT-FROZEN-FLAG     PIC X(01).
001180      * VISTA PLANA DE LA TABLA RECIBIDA, USADA UNICAMENTE PARA
001190      * COMPROBAR RAPIDO SI UNA FILA ESTA A BLANCOS.
001200       01  LK-TABLA-CUENTAS-R REDEFINES LK-TABLA-CUENTAS.
001210           05  FILLER OCCURS 5000 TIMES   PIC X(70).
001220
001230       01  LK-NUM-CUENTAS                 PIC 9(04) COMP.
001240
001250       01  LK-PARM-TRANSFER.
001260           05  LK-ACCT-ORIGEN             PIC X(16).
001270           05  LK-ACCT-DESTINO            PIC X(16).
001280           05  LK-IMPORTE                 PIC 9(11)V99.
001290           05  LK-DESCRIPCION             PIC X(40).
001300           05  LK-RESULTADO               PIC X(01).
001310               88  LK-OK                  VALUE "S".
001320               88  LK-RECHAZADA           VALUE "N".
001330           05  LK-MOTIVO                  PIC X(40).
001340           05  FILLER                     PIC X(02).
001350
001360
001370       PROCEDURE DIVISION USING LK-TABLA-CUENTAS LK-NUM-CUENTAS
001380               LK-PARM-TRANSFER.
001390       0000-CONTROL-BANK6.
001400           MOVE "S" TO LK-RESULTADO
001410           MOVE SPACES TO LK-MOTIVO
001420           MOVE ZEROES TO WC-IX-ORIGEN WC-IX-DESTINO
001430           PERFORM 1000-VALIDAR-IMPORTE THRU 1000-VALIDAR-IMPORTE
001440           IF LK-OK PERFORM 1010-VALIDAR-MISMA-CUENTA THRU
001450               1010-VALIDAR-MISMA-CUENTA END-IF
001460           IF LK-OK PERFORM 1020-LOCALIZAR-ORIGEN THRU
001470               1020-LOCALIZAR-ORIGEN END-IF
001480           IF LK-OK PERFORM 1030-LOCALIZAR-DESTINO THRU
001490               1030-LOCALIZAR-DESTINO END-IF
001500           IF LK-OK PERFORM 1040-VALIDAR-FROZEN-ORIGEN THRU
001510               1040-VALIDAR-FROZEN-ORIGEN END-IF
001520           IF LK-OK PERFORM 1050-VALIDAR-FROZEN-DESTINO THRU
001530               1050-VALIDAR-FROZEN-DESTINO END-IF
001540           IF LK-OK PERFORM 1060-VALIDAR-ACTIVA-ORIGEN THRU
001550               1060-VALIDAR-ACTIVA-ORIGEN END-IF
001560           IF LK-OK PERFORM 1070-VALIDAR-ACTIVA-DESTINO THRU
001570               1070-VALIDAR-ACTIVA-DESTINO END-IF
001580           IF LK-OK PERFORM 1080-VALIDAR-FONDOS-ORIGEN THRU
001590               1080-VALIDAR-FONDOS-ORIGEN END-IF
001600           IF LK-OK
001610               PERFORM 2000-APLICAR-SALDOS THRU 2000-APLICAR-SALDOS
001620               PERFORM 3000-ESCRIBIR-MOVS THRU 3000-ESCRIBIR-MOVS
001630           END-IF
001640           GOBACK.
001650
001660       1000-VALIDAR-IMPORTE.
001670           IF LK-IMPORTE NOT > ZERO
001680               SET LK-RECHAZADA TO TRUE
001690               MOVE "amount must be positive" TO LK-MOTIVO
001700           END-IF.
001710
001720       1010-VALIDAR-MISMA-CUENTA.
001730      *    R6 - EL ORIGEN Y EL DESTINO NO PUEDEN SER LA MISMA
001740      *    CUENTA.
001750           IF LK-ACCT-ORIGEN = LK-ACCT-DESTINO
001760               SET LK-RECHAZADA TO TRUE
001770               MOVE "cannot transfer to same account" TO LK-MOTIVO
001780           END-IF.
001790
001800       1020-LOCALIZAR-ORIGEN.
001810           SET LK-IX TO 1
001820           SEARCH LK-CUENTA
001830               AT END
001840                   SET LK-RECHAZADA TO TRUE
001850                   MOVE "account not found" TO LK-MOTIVO
001860               WHEN LK-ACT-NUMBER (LK-IX) = LK-ACCT-ORIGEN
001870                   SET WC-IX-ORIGEN TO LK-IX
001880           END-SEARCH.
001890
001900       1030-LOCALIZAR-DESTINO.
001910           SET LK-IX TO 1
001920           SEARCH LK-CUENTA
001930               AT END
001940                   SET LK-RECHAZADA TO TRUE
001950                   MOVE "account not found" TO LK-MOTIVO
001960               WHEN LK-ACT-NUMBER (LK-IX) = LK-ACCT-DESTINO
001970                   SET WC-IX-DESTINO TO LK-IX
001980           END-SEARCH.
001990
002000       1040-VALIDAR-FROZEN-ORIGEN.
002010           IF LK-ACT-FROZEN-FLAG (WC-IX-ORIGEN) = "Y"
002020               SET LK-RECHAZADA TO TRUE
002030               MOVE "account is frozen" TO LK-MOTIVO
002040           END-IF.
002050
002060       1050-VALIDAR-FROZEN-DESTINO.
002070           IF LK-ACT-FROZEN-FLAG (WC-IX-DESTINO) = "Y"
002080               SET LK-RECHAZADA TO TRUE
002090               MOVE "account is frozen" TO LK-MOTIVO
002100           END-IF.
002110
002120       1060-VALIDAR-ACTIVA-ORIGEN.
002130           IF LK-ACT-ACTIVE-FLAG (WC-IX-ORIGEN) NOT = "Y"
002140               SET LK-RECHAZADA TO TRUE
002150               MOVE "account is inactive" TO LK-MOTIVO
002160           END-IF.
002170
002180       1070-VALIDAR-ACTIVA-DESTINO.
002190           IF LK-ACT-ACTIVE-FLAG (WC-IX-DESTINO) NOT = "Y"
002200               SET LK-RECHAZADA TO TRUE
002210               MOVE "account is inactive" TO LK-MOTIVO
002220           END-IF.
002230
002240       1080-VALIDAR-FONDOS-ORIGEN.
002250      *    R5 - EL SALDO DE ORIGEN DEBE CUBRIR EL IMPORTE.
002260           IF LK-ACT-BALANCE (WC-IX-ORIGEN) < LK-IMPORTE
002270               SET LK-RECHAZADA TO TRUE
002280               MOVE "insufficient funds" TO LK-MOTIVO
002290           END-IF.
002300
002310       2000-APLICAR-SALDOS.
002320      *    R9 - EL DINERO SE CONSERVA: RESTA EN ORIGEN, SUMA EN
002330      *    DESTINO, POR EL MISMO IMPORTE.
002340           SUBTRACT LK-IMPORTE FROM LK-ACT-BALANCE (WC-IX-ORIGEN)
002350           ADD LK-IMPORTE TO LK-ACT-BALANCE (WC-IX-DESTINO).
002360
002370       3000-ESCRIBIR-MOVS.
002380           STRING LK-DESCRIPCION DELIMITED BY SIZE
002390                  " (Transfer to " DELIMITED BY SIZE
002400                  LK-ACCT-DESTINO DELIMITED BY SIZE
002410                  ")" DELIMITED BY SIZE
002420                  INTO WS-DESC-SALIDA
002430           STRING LK-DESCRIPCION DELIMITED BY SIZE
002440                  " (Transfer from " DELIMITED BY SIZE
002450                  LK-ACCT-ORIGEN DELIMITED BY SIZE
002460                  ")" DELIMITED BY SIZE
002470                  INTO WS-DESC-ENTRADA
002480           PERFORM 3010-HALLAR-MAX-TRAN-ID THRU
002490               3010-HALLAR-MAX-TRAN-ID
002500           ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
002510           ACCEPT WS-HORA-SISTEMA FROM TIME
002520           COMPUTE WC-NUEVO-TRAN-ID = WC-MAX-TRAN-ID + 1
002530           MOVE WC-NUEVO-TRAN-ID          TO MOV-TRAN-ID
002540           MOVE "TRANSFER_OUT"            TO MOV-TRAN-TYPE
002550           IF MOV-TRAN-TYPE IS NOT TIPO-MOVIMIENTO-VALIDO
002560               DISPLAY "BANK6 - TIPO DE MOVIMIENTO NO VALIDO "
002570                   "EN LA PATA DE SALIDA"
002580               STOP RUN
002590           END-IF
002600           MOVE LK-ACT-ID (WC-IX-ORIGEN)  TO MOV-ACCT-ID
002610           MOVE SPACES                    TO MOV-FROM-ACCT-NUMBER
002620           MOVE LK-ACCT-DESTINO           TO MOV-TO-ACCT-NUMBER
002630           MOVE LK-IMPORTE                TO MOV-AMOUNT
002640           MOVE WS-DESC-SALIDA            TO MOV-DESCRIPTION
002650           MOVE WS-FECHA-SISTEMA          TO MOV-TS-DATE
002660           MOVE WS-HORA-SISTEMA(1:6)      TO MOV-TS-TIME
002670           SET MOV-COMPLETED TO TRUE
002680           OPEN EXTEND F-MOVIMIENTOS
002690           WRITE MOVIMIENTO-REG
002700           CLOSE F-MOVIMIENTOS
002710
002720           COMPUTE WC-NUEVO-TRAN-ID = WC-NUEVO-TRAN-ID + 1
002730           MOVE WC-NUEVO-TRAN-ID          TO MOV-TRAN-ID
002740           MOVE "TRANSFER_IN"             TO MOV-TRAN-TYPE
002750           IF MOV-TRAN-TYPE IS NOT TIPO-MOVIMIENTO-VALIDO
002760               DISPLAY "BANK6 - TIPO DE MOVIMIENTO NO VALIDO "
002770                   "EN LA PATA DE ENTRADA"
002780               STOP RUN
002790           END-IF
002800           MOVE LK-ACT-ID (WC-IX-DESTINO) TO MOV-ACCT-ID
002810           MOVE LK-ACCT-ORIGEN            TO MOV-FROM-ACCT-NUMBER
002820           MOVE SPACES                    TO MOV-TO-ACCT-NUMBER
002830           MOVE LK-IMPORTE                TO MOV-AMOUNT
002840           MOVE WS-DESC-ENTRADA           TO MOV-DESCRIPTION
002850           MOVE WS-FECHA-SISTEMA          TO MOV-TS-DATE
002860           MOVE WS-HORA-SISTEMA(1:6)      TO MOV-TS-TIME
002870           SET MOV-COMPLETED TO TRUE
002880           OPEN EXTEND F-MOVIMIENTOS
002890           WRITE MOVIMIENTO-REG
002900           CLOSE F-MOVIMIENTOS.
002910
002920       3010-HALLAR-MAX-TRAN-ID.
002930           MOVE ZEROES TO WC-MAX-TRAN-ID
002940           MOVE "N" TO WS-EOF-MOVIMIENTOS
002950           OPEN INPUT F-MOVIMIENTOS
002960           IF FS-MOVIMIENTOS = "35"
002970               CLOSE F-MOVIMIENTOS
002980           ELSE
002990               PERFORM 3020-LEER-MOVIMIENTO THRU
003000                   3020-LEER-MOVIMIENTO
003010               PERFORM 3030-COMPARAR-TRAN-ID THRU
003020                   3030-COMPARAR-TRAN-ID
003030                   UNTIL EOF-MOVIMIENTOS
003040               CLOSE F-MOVIMIENTOS
003050           END-IF.
003060
003070       3020-LEER-MOVIMIENTO.
003080           READ F-MOVIMIENTOS
003090               AT END SET EOF-MOVIMIENTOS TO TRUE
003100           END-READ.
003110
003120       3030-COMPARAR-TRAN-ID.
003130           IF MOV-TRAN-ID > WC-MAX-TRAN-ID
003140               MOVE MOV-TRAN-ID TO WC-MAX-TRAN-ID
003150           END-IF
003160           PERFORM 3020-LEER-MOVIMIENTO THRU
003170               3020-LEER-MOVIMIENTO.
003180
003190
