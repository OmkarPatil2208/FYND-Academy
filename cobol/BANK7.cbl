000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK7.
000030       AUTHOR. R TORRES.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 08/15/1992.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK7 - ACCOUNT OPENING RUN.
000100      * READS A FILE OF ACCOUNT-OPENING REQUESTS, ASSIGNS THE NEXT
000110      * INTERNAL ACCOUNT NUMBER AND A GENERATED EXTERNAL NUMBER
000120      * ("ACC" + 13 DIGITS), APPENDS THE NEW ROW TO THE ACCOUNT
000130      * MASTER AND, WHEN THE REQUESTED OPENING BALANCE IS GREATER
000140      * THAN ZERO, CALLS BANK5 TO POST THE INITIAL DEPOSIT ENTRY.
000150      *-----------------------------------------------------------
000160      * CHANGE LOG.
000170      *   08/15/92 RT  ORIGINAL WRITE-UP - SELL EVENT TICKETS AT  REQ-0340
000180      *   08/15/92 RT    THE ATM (YEAR-END PROMOTION).            REQ-0340
000190      *   01/10/94 RT  TICKET INVENTORY CHECK MOVED TO            REQ-0388
000200      *   01/10/94 RT    THE TELLER MENU.                         REQ-0388
000210      *   05/22/96 SB  REPURPOSED AS THE ACCOUNT-OPENING BATCH    REQ-0455
000220      *   05/22/96 SB    RUN; TICKET SALES RETIRED WITH THE ATM,  REQ-0455
000230      *   05/22/96 SB    BUT THE OLD "GENERATE/VALIDATE/DECREMENT REQ-0455
000240      *   05/22/96 SB    INVENTORY JOURNAL" SHAPE WAS KEPT FOR THEREQ-0455
000250      *   05/22/96 SB    NEW ACCOUNT NUMBER SEQUENCE.             REQ-0455
000260      *   06/18/97 DH  NOW CALLS BANK5 FOR THE OPENING DEPOSIT.   REQ-0518
000270      *   07/07/98 DH  Y2K - CREATE-DATE WIDENED TO 4-DIGIT YEAR. REQ-0561
000280      *   01/26/99 DH  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD   REQ-0578
000290      *   01/26/99 DH    USED, CENTURY WINDOW LOGIC REMOVED.      REQ-0578
000300      *   05/09/05 AR  ALT-TYPE NOW CHECKED AGAINST               REQ-0733
000310      *   05/09/05 AR    TIPO-CUENTA-VALIDO BEFORE THE ALTA IS    REQ-0733
000320      *   05/09/05 AR    CONSUMED; BAD ROWS ARE DISCARDED WITH A  REQ-0733
000330      *   05/09/05 AR    MESSAGE INSTEAD OF BURNING AN ACT-ID.    REQ-0733
000340      *   05/09/05 AR    RERUN NOTICE ADDED WHEN UPSI-0 IS ON.    REQ-0733
000350      *   08/22/05 AR  FILE STATUS AND SCRATCH FIELDS PUT BACK TO REQ-0745
000360      *   08/22/05 AR    STANDALONE 77-LEVELS PER SHOP STD;       REQ-0745
000370      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000380      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000390      *-----------------------------------------------------------
000400
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM
000450           CLASS TIPO-CUENTA-VALIDO IS "SAVINGS", "CHECKING",
000460               "FIXED_DEPOSIT"
000470           UPSI-0 ON STATUS IS SW-RERUN-ON
000480                  OFF STATUS IS SW-RERUN-OFF.
000490
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520           SELECT CUENTAS ASSIGN TO CUENTAS
000530               ORGANIZATION IS SEQUENTIAL
000540               ACCESS MODE IS SEQUENTIAL
000550               FILE STATUS IS FS-CUENTAS.
000560
000570           SELECT ALTAS ASSIGN TO ALTACTA
000580               ORGANIZATION IS SEQUENTIAL
000590               ACCESS MODE IS SEQUENTIAL
000600               FILE STATUS IS FS-ALTAS.
000610
000620
000630       DATA DIVISION.
000640       FILE SECTION.
000650       FD  CUENTAS
000660           LABEL RECORD STANDARD.
000670       01  CUENTA-REG.
000680           02  ACT-ID                     PIC 9(06).
000690           02  ACT-NUMBER                 PIC X(16).
000700           02  ACT-USR-ID                 PIC 9(06).
000710           02  ACT-TYPE                   PIC X(13).
000720           02  ACT-BALANCE                PIC S9(11)V99.
000730           02  ACT-CREDATE                PIC 9(14).
000740           02  ACT-ACTIVE-FLAG            PIC X(01).
000750           02  ACT-FROZEN-FLAG            PIC X(01).
000760           02  FILLER                     PIC X(05).
000770
000780       FD  ALTAS
000790           LABEL RECORD STANDARD.
000800       01  ALTA-REG.
000810           02  ALT-USR-ID                 PIC 9(06).
000820           02  ALT-TYPE                   PIC X(13).
000830           02  ALT-SALDO-INICIAL          PIC 9(11)V99.
000840           02  FILLER                     PIC X(08).
000850
000860
000870       WORKING-STORAGE SECTION.
000880       77  FS-CUENTAS                     PIC X(02).
000890       77  FS-ALTAS                       PIC X(02).
000900
000910       77  WC-MAX-ACT-ID                  PIC 9(06) COMP.
000920       77  WC-NUEVO-ACT-ID                PIC 9(06) COMP.
000930       01  WS-NUM-EXTERNO                 PIC X(16).
000940      * VISTA NUMERICA DE LOS 13 DIGITOS DEL NUMERO EXTERNO, PARA
000950      * PONERLOS A CERO A LA IZQUIERDA TRAS EL PREFIJO "ACC".
000960       01  WS-NUM-EXTERNO-R REDEFINES WS-NUM-EXTERNO.
000970           02  WS-NE-PREFIJO              PIC X(03).
000980           02  WS-NE-DIGITOS              PIC 9(13).
000990
001000       77  WS-FECHA-SISTEMA               PIC 9(08).
001010       77  WS-HORA-SISTEMA                PIC 9(08).
001020       01  WS-CREDATE                     PIC 9(14).
001030      * VISTA SEPARADA DE FECHA/HORA DE ALTA, USADA UNICAMENTE
001040      * PARA CONSTRUIR WS-CREDATE A PARTIR DEL RELOJ.
001050       01  WS-CREDATE-R REDEFINES WS-CREDATE.
001060           02  WS-CD-FECHA                PIC 9(08).
001070           02  WS-CD-HORA                 PIC 9(06).
001080
001090       77  WS-EOF-CUENTAS                 PIC X(01) VALUE "N".
001100           88  EOF-CUENTAS                VALUE "Y".
001110       77  WS-EOF-ALTAS                   PIC X(01) VALUE "N".
001120           88  EOF-ALTAS                  VALUE "Y".
001130
001140      * PARAMETROS DE LLAMADA A BANK5 PARA EL DEPOSITO DE
001150       01  TABLA-CUENTA-UNICA.
001160           05  T1-ACT-ID                  PIC 9(06).
001170           05  T1-ACT-NUMBER              PIC X(16).
001180           05  T1-ACT-USR-ID              PIC 9(06).
001190           05  T1-ACT-TYPE                PIC X(13).
001200           05  T1-ACT-BALANCE             PIC S9(11)V99.
001210           05  T1-ACT-CREDATE             PIC 9(14).
001220           05  T1-ACT-ACTIVE-FLAG         PIC X(01).
001230           05  T1-ACT-FROZEN-FLAG         PIC X(01).
001240      * VISTA PLANA DE LA FILA UNICA, PARA CUADRAR CON LA FORMA
001250      * DE TABLA QUE BANK5 ESPERA RECIBIR.
001260       01  TABLA-CUENTA-UNICA-R REDEFINES TABLA-CUENTA-UNICA.
001270           05  FILLER                     PIC X(70).
001280       77  WC-UNA-CUENTA                  PIC 9(04) COMP VALUE 1.
001290       01  WL-PARM-APLICACION.
001300           05  WL-ACCT-NUMBER             PIC X(16).
001310           05  WL-IMPORTE                 PIC 9(11)V99.
001320           05  WL-DESCRIPCION             PIC X(40).
001330           05  WL-RESULTADO               PIC X(01).
001340           05  WL-MOTIVO                  PIC X(40).
001350
001360
001370       PROCEDURE DIVISION.
001380       0000-CONTROL-BANK7.
001390           PERFORM 0100-ASIGNAR-NUM-CUENTA THRU
001400               0100-ASIGNAR-NUM-CUENTA
001410           OPEN INPUT ALTAS
001420           OPEN EXTEND CUENTAS
001430           PERFORM 0300-LEER-ALTA THRU 0300-LEER-ALTA
001440           PERFORM 0400-PROCESAR-ALTA THRU 0400-PROCESAR-ALTA
001450               UNTIL EOF-ALTAS
001460           CLOSE ALTAS
001470           CLOSE CUENTAS
001480           IF SW-RERUN-ON
001490               DISPLAY "BANK7 - RUN EXECUTED IN RERUN MODE"
001500           END-IF
001510           STOP RUN.
001520
001530       0100-ASIGNAR-NUM-CUENTA.
001540      *    "ESCANEAR EL DIARIO ENTERO PARA HALLAR LA CLAVE MAS
001550      *    Y SUMARLE 1" - APLICADO AQUI A LA CUENTA MAESTRA PARA
001560      *    OBTENER EL SIGUIENTE ACT-ID.
001570           MOVE ZEROES TO WC-MAX-ACT-ID
001580           MOVE "N" TO WS-EOF-CUENTAS
001590           OPEN INPUT CUENTAS
001600           IF FS-CUENTAS = "35"
001610               CLOSE CUENTAS
001620           ELSE
001630               PERFORM 0110-LEER-CUENTA THRU 0110-LEER-CUENTA
001640               PERFORM 0120-COMPARAR-ACT-ID THRU
001650                   0120-COMPARAR-ACT-ID
001660                   UNTIL EOF-CUENTAS
001670               CLOSE CUENTAS
001680           END-IF.
001690
001700       0110-LEER-CUENTA.
001710           READ CUENTAS
001720               AT END SET EOF-CUENTAS TO TRUE
001730           END-READ.
001740
001750       0120-COMPARAR-ACT-ID.
001760           IF ACT-ID > WC-MAX-ACT-ID
001770               MOVE ACT-ID TO WC-MAX-ACT-ID
001780           END-IF
001790           PERFORM 0110-LEER-CUENTA THRU 0110-LEER-CUENTA.
001800
001810       0300-LEER-ALTA.
001820           READ ALTAS
001830               AT END SET EOF-ALTAS TO TRUE
001840           END-READ.
001850
001860       0400-PROCESAR-ALTA.
001870           IF ALT-TYPE IS NOT TIPO-CUENTA-VALIDO
001880               DISPLAY "BANK7 - TIPO DE CUENTA NO VALIDO EN EL "
001890                   "ALTA - FILA DESCARTADA"
001900           ELSE
001910               ADD 1 TO WC-MAX-ACT-ID
001920               MOVE WC-MAX-ACT-ID TO WC-NUEVO-ACT-ID
001930               PERFORM 0200-GENERAR-NUMERO-EXTERNO THRU
001940                   0200-GENERAR-NUMERO-EXTERNO
001950               PERFORM 0210-ESCRIBIR-CUENTA THRU
001960                   0210-ESCRIBIR-CUENTA
001970               IF ALT-SALDO-INICIAL > ZERO
001980                   PERFORM 0400-DEPOSITO-INICIAL THRU
001990                       0400-DEPOSITO-INICIAL
002000               END-IF
002010           END-IF
002020           PERFORM 0300-LEER-ALTA THRU 0300-LEER-ALTA.
002030
002040       0200-GENERAR-NUMERO-EXTERNO.
002050      *    NUMERO EXTERNO = "ACC" + EL NUEVO ACT-ID EN 13 DIGITOS.
002060           MOVE "ACC" TO WS-NE-PREFIJO
002070           MOVE WC-NUEVO-ACT-ID TO WS-NE-DIGITOS.
002080
002090       0210-ESCRIBIR-CUENTA.
002100           ACCEPT WS-CD-FECHA FROM DATE YYYYMMDD
002110           ACCEPT WS-HORA-SISTEMA FROM TIME
002120           MOVE WS-HORA-SISTEMA(1:6) TO WS-CD-HORA
002130           MOVE WC-NUEVO-ACT-ID   TO ACT-ID
002140           MOVE WS-NUM-EXTERNO    TO ACT-NUMBER
002150           MOVE ALT-USR-ID        TO ACT-USR-ID
002160           MOVE ALT-TYPE          TO ACT-TYPE
002170           MOVE ALT-SALDO-INICIAL TO ACT-BALANCE
002180           MOVE WS-CREDATE        TO ACT-CREDATE
002190           MOVE "Y"               TO ACT-ACTIVE-FLAG
002200           MOVE "N"               TO ACT-FROZEN-FLAG
002210           WRITE CUENTA-REG.
002220
002230       0400-DEPOSITO-INICIAL.
002240      *    U2 - SALDO INICIAL POSITIVO: CREAR EL APUNTE DE
002250      *    INICIAL LLAMANDO A BANK5, IGUAL QUE LO HARIA BANK1.
002260           MOVE ACT-ID             TO T1-ACT-ID
002270           MOVE ACT-NUMBER         TO T1-ACT-NUMBER
002280           MOVE ACT-USR-ID         TO T1-ACT-USR-ID
002290           MOVE ACT-TYPE           TO T1-ACT-TYPE
002300           MOVE ACT-BALANCE        TO T1-ACT-BALANCE
002310           MOVE ACT-CREDATE        TO T1-ACT-CREDATE
002320           MOVE ACT-ACTIVE-FLAG    TO T1-ACT-ACTIVE-FLAG
002330           MOVE ACT-FROZEN-FLAG    TO T1-ACT-FROZEN-FLAG
002340           MOVE WS-NUM-EXTERNO     TO WL-ACCT-NUMBER
002350           MOVE ALT-SALDO-INICIAL  TO WL-IMPORTE
002360           MOVE "Initial deposit"  TO WL-DESCRIPCION
002370           CALL "BANK5" USING TABLA-CUENTA-UNICA WC-UNA-CUENTA
002380               WL-PARM-APLICACION.
002390
002400
