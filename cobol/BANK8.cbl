000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK8.
000030       AUTHOR. R TORRES.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 01/10/1994.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK8 - ACCOUNT FREEZE/UNFREEZE RUN.
000100      * READS A FILE OF FREEZE REQUESTS AGAINST THE ACCOUNT
000110      * LOADED INTO A TABLE THE SAME WAY BANK1 DOES.  LOCATES EACH
000120      * REQUESTED ACCOUNT BY ITS EXTERNAL NUMBER AND SETS THE
000130      * FROZEN-FLAG; THE BALANCE IS NEVER TOUCHED.  REJECTS
000140      * REQUESTS AGAINST AN ACCOUNT NUMBER THAT DOES NOT EXIST.
000150      *-----------------------------------------------------------
000160      * CHANGE LOG.
000170      *   01/10/94 RT  ORIGINAL WRITE-UP - CHANGE CARD PIN FROM   REQ-0388
000180      *   01/10/94 RT    TELLER MENU.                             REQ-0388
000190      *   05/22/96 SB  REPURPOSED AS THE ACCOUNT FREEZE/UNFREEZE  REQ-0455
000200      *   05/22/96 SB    BATCH RUN; THE OLD "LOCATE CARD, REWRITE REQ-0455
000210      *   05/22/96 SB    ONE FIELD" SHAPE KEPT, NOW AGAINST       REQ-0455
000220      *   05/22/96 SB    FROZEN-FLAG INSTEAD OF THE PIN BLOCK.    REQ-0455
000230      *   03/18/97 DH  ADDED REJECTION LINE FOR UNKNOWN ACCOUNTS. REQ-0502
000240      *   05/09/05 AR  BLQ-ACCION NOW CHECKED AGAINST             REQ-0733
000250      *   05/09/05 AR    ACCION-BLOQUEO-VALIDA; A BAD ACTION CODE REQ-0733
000260      *   05/09/05 AR    WAS SILENTLY TREATED AS UNFREEZE - IT IS REQ-0733
000270      *   05/09/05 AR    NOW REJECTED INSTEAD.  RERUN NOTICE LINE REQ-0733
000280      *   05/09/05 AR    PRINTS WHEN UPSI-0 IS SET ON.            REQ-0733
000290      *   08/22/05 AR  FILE STATUS AND SCRATCH FIELDS PUT BACK TO REQ-0745
000300      *   08/22/05 AR    STANDALONE 77-LEVELS PER SHOP STD;       REQ-0745
000310      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000320      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000330      *-----------------------------------------------------------
000340
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SPECIAL-NAMES.
000380           C01 IS TOP-OF-FORM
000390           CLASS ACCION-BLOQUEO-VALIDA IS "F", "U"
000400           UPSI-0 ON STATUS IS SW-RERUN-ON
000410                  OFF STATUS IS SW-RERUN-OFF.
000420
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT CUENTAS ASSIGN TO CUENTAS
000460               ORGANIZATION IS SEQUENTIAL
000470               ACCESS MODE IS SEQUENTIAL
000480               FILE STATUS IS FS-CUENTAS.
000490
000500           SELECT BLOQUEOS ASSIGN TO BLOQUEO
000510               ORGANIZATION IS SEQUENTIAL
000520               ACCESS MODE IS SEQUENTIAL
000530               FILE STATUS IS FS-BLOQUEOS.
000540
000550           SELECT INFORME-BLOQUEO ASSIGN TO INFBLOQ
000560               ORGANIZATION IS LINE SEQUENTIAL
000570               FILE STATUS IS FS-INFORME.
000580
000590
000600       DATA DIVISION.
000610       FILE SECTION.
000620       FD  CUENTAS
000630           LABEL RECORD STANDARD.
000640       01  CUENTA-REG.
000650           02  ACT-ID                     PIC 9(06).
000660           02  ACT-NUMBER                 PIC X(16).
000670           02  ACT-USR-ID                 PIC 9(06).
000680           02  ACT-TYPE                   PIC X(13).
000690           02  ACT-BALANCE                PIC S9(11)V99.
000700           02  ACT-CREDATE                PIC 9(14).
000710           02  ACT-ACTIVE-FLAG            PIC X(01).
000720           02  ACT-FROZEN-FLAG            PIC X(01).
000730           02  FILLER                     PIC X(05).
000740      * VISTA DE ACT-CREDATE SEPARANDO FECHA Y HORA DE ALTA,
000750      * CONSULTADA POR AUDITORIA CUANDO SE REVISA UN BLOQUEO.
000760       01  ACT-CREDATE-R REDEFINES ACT-CREDATE.
000770           02  ACT-CRE-DATE-PART          PIC 9(08).
000780           02  ACT-CRE-TIME-PART          PIC 9(06).
000790      * VISTA DEL NUMERO EXTERNO SEPARANDO EL PREFIJO "ACC" DE
000800      * LOS DIGITOS, PARA CUADRAR CON BANK7.
000810       01  ACT-NUMBER-R REDEFINES ACT-NUMBER.
000820           02  ACT-NUM-PREFIJO            PIC X(03).
000830           02  ACT-NUM-DIGITOS            PIC 9(13).
000840
000850       FD  BLOQUEOS
000860           LABEL RECORD STANDARD.
000870       01  BLOQUEO-REG.
000880           02  BLQ-ACCT-NUMBER            PIC X(16).
000890           02  BLQ-ACCION                 PIC X(01).
000900               88  BLQ-CONGELAR           VALUE "F".
000910               88  BLQ-DESCONGELAR        VALUE "U".
000920           02  FILLER                     PIC X(03).
000930
000940       FD  INFORME-BLOQUEO
000950           LABEL RECORD STANDARD
000960           RECORD CONTAINS 132 CHARACTERS.
000970       01  LINEA-INFORME                  PIC X(132).
000980
000990
001000       WORKING-STORAGE SECTION.
001010       77  FS-CUENTAS                     PIC X(02).
001020       77  FS-BLOQUEOS                    PIC X(02).
001030       77  FS-INFORME                     PIC X(02).
001040
001050       01  TABLA-CUENTAS.
001060           05  T-CUENTA OCCURS 5000 TIMES
001070                   INDEXED BY IX-CTA.
001080               10  T-ACT-ID               PIC 9(06).
001090               10  T-ACT-NUMBER           PIC X(16).
001100               10  T-ACT-USR-ID           PIC 9(06).
001110               10  T-ACT-TYPE             PIC X(13).
001120               10  T-ACT-BALANCE          PIC S9(11)V99.
001130               10  T-ACT-CREDATE          PIC 9(14).
001140               10  T-ACT-ACTIVE-FLAG      PIC X(01).
001150               10  T-ACT-FROZEN-FLAG      PIC X(01).
001160      * VISTA DE LA TABLA COMO BLOQUE UNICO PARA COPIA MASIVA.
001170       01  T-CUENTA-R REDEFINES TABLA-CUENTAS.
001180           05  FILLER OCCURS 5000 TIMES   PIC X(70).
001190
001200       77  WC-NUM-CUENTAS                 PIC 9(04) COMP.
001210       77  WC-IX-ENCONTRADA               PIC 9(04) COMP.
001220
001230       01  LN-DETALLE.
001240           05  LD-CUENTA                  PIC X(16).
001250           05  FILLER                     PIC X(04) VALUE SPACES.
001260           05  LD-ACCION                  PIC X(10).
001270           05  FILLER                     PIC X(04) VALUE SPACES.
001280           05  LD-ESTADO                  PIC X(10).
001290           05  FILLER                     PIC X(84) VALUE SPACES.
001300
001310       01  LN-AVISO-RERUN.
001320           05  FILLER                     PIC X(40) VALUE
001330               "** BLOQUEOS EJECUTADOS EN MODO RERUN **".
001340           05  FILLER                     PIC X(92) VALUE SPACES.
001350
001360       77  WS-EOF-CUENTAS                 PIC X(01) VALUE "N".
001370           88  EOF-CUENTAS                VALUE "Y".
001380       77  WS-EOF-BLOQUEOS                PIC X(01) VALUE "N".
001390           88  EOF-BLOQUEOS               VALUE "Y".
001400
001410
001420       PROCEDURE DIVISION.
001430       0000-CONTROL-BANK8.
001440           PERFORM 0100-CARGAR-CUENTAS THRU 0100-CARGAR-CUENTAS
001450           OPEN INPUT BLOQUEOS
001460           OPEN OUTPUT INFORME-BLOQUEO
001470           PERFORM 0300-LEER-BLOQUEO THRU 0300-LEER-BLOQUEO
001480           PERFORM 0400-PROCESAR-BLOQUEO THRU
001490               0400-PROCESAR-BLOQUEO
001500               UNTIL EOF-BLOQUEOS
001510           CLOSE BLOQUEOS
001520           IF SW-RERUN-ON
001530               WRITE LINEA-INFORME FROM LN-AVISO-RERUN
001540           END-IF
001550           CLOSE INFORME-BLOQUEO
001560           PERFORM 0900-REESCRIBIR-CUENTAS THRU
001570               0900-REESCRIBIR-CUENTAS
001580           STOP RUN.
001590
001600       0100-CARGAR-CUENTAS.
001610           MOVE ZEROES TO WC-NUM-CUENTAS
001620           OPEN INPUT CUENTAS
001630           PERFORM 0110-LEER-CUENTA THRU 0110-LEER-CUENTA
001640           PERFORM 0120-CARGAR-FILA THRU 0120-CARGAR-FILA
001650               UNTIL EOF-CUENTAS
001660           CLOSE CUENTAS.
001670
001680       0110-LEER-CUENTA.
001690           READ CUENTAS
001700               AT END SET EOF-CUENTAS TO TRUE
001710           END-READ.
001720
001730       0120-CARGAR-FILA.
001740           ADD 1 TO WC-NUM-CUENTAS
001750           SET IX-CTA TO WC-NUM-CUENTAS
001760           MOVE ACT-ID              TO T-ACT-ID (IX-CTA)
001770           MOVE ACT-NUMBER          TO T-ACT-NUMBER (IX-CTA)
001780           MOVE ACT-USR-ID          TO T-ACT-USR-ID (IX-CTA)
001790           MOVE ACT-TYPE            TO T-ACT-TYPE (IX-CTA)
001800           MOVE ACT-BALANCE         TO T-ACT-BALANCE (IX-CTA)
001810           MOVE ACT-CREDATE         TO T-ACT-CREDATE (IX-CTA)
001820           MOVE ACT-ACTIVE-FLAG     TO T-ACT-ACTIVE-FLAG (IX-CTA)
001830           MOVE ACT-FROZEN-FLAG     TO T-ACT-FROZEN-FLAG (IX-CTA)
001840           PERFORM 0110-LEER-CUENTA THRU 0110-LEER-CUENTA.
001850
001860       0300-LEER-BLOQUEO.
001870           READ BLOQUEOS
001880               AT END SET EOF-BLOQUEOS TO TRUE
001890           END-READ.
001900
001910       0400-PROCESAR-BLOQUEO.
001920           PERFORM 0410-LOCALIZAR-CUENTA THRU
001930               0410-LOCALIZAR-CUENTA
001940           MOVE BLQ-ACCT-NUMBER TO LD-CUENTA
001950           IF BLQ-ACCION IS NOT ACCION-BLOQUEO-VALIDA
001960               MOVE "INVALID"  TO LD-ACCION
001970               MOVE "REJECTED" TO LD-ESTADO
001980           ELSE
001990               IF BLQ-CONGELAR
002000                   MOVE "FREEZE" TO LD-ACCION
002010               ELSE
002020                   MOVE "UNFREEZE" TO LD-ACCION
002030               END-IF
002040               IF WC-IX-ENCONTRADA = ZERO
002050                   MOVE "REJECTED" TO LD-ESTADO
002060               ELSE
002070                   PERFORM 0200-CAMBIAR-BLOQUEO THRU
002080                       0200-CAMBIAR-BLOQUEO
002090                   MOVE "APPLIED" TO LD-ESTADO
002100               END-IF
002110           END-IF
002120           WRITE LINEA-INFORME FROM LN-DETALLE
002130           PERFORM 0300-LEER-BLOQUEO THRU 0300-LEER-BLOQUEO.
002140
002150       0410-LOCALIZAR-CUENTA.
002160      *    R2 - LA CUENTA DEBE EXISTIR EN LA TABLA.
002170           MOVE ZEROES TO WC-IX-ENCONTRADA
002180           SET IX-CTA TO 1
002190           SEARCH T-CUENTA
002200               AT END
002210                   CONTINUE
002220               WHEN T-ACT-NUMBER (IX-CTA) = BLQ-ACCT-NUMBER
002230                   SET WC-IX-ENCONTRADA TO IX-CTA
002240           END-SEARCH.
002250
002260       0200-CAMBIAR-BLOQUEO.
002270      *    U2 - CAMBIA UNICAMENTE FROZEN-FLAG; EL SALDO NO SE
002280           IF BLQ-CONGELAR
002290               MOVE "Y" TO T-ACT-FROZEN-FLAG (WC-IX-ENCONTRADA)
002300           ELSE
002310               MOVE "N" TO T-ACT-FROZEN-FLAG (WC-IX-ENCONTRADA)
002320           END-IF.
002330
002340       0900-REESCRIBIR-CUENTAS.
002350           OPEN OUTPUT CUENTAS
002360           PERFORM 0910-ESCRIBIR-FILA THRU
002370               0910-ESCRIBIR-FILA
002380               VARYING IX-CTA FROM 1 BY 1
002390               UNTIL IX-CTA > WC-NUM-CUENTAS
002400           CLOSE CUENTAS.
002410
002420       0910-ESCRIBIR-FILA.
002430           MOVE T-ACT-ID (IX-CTA)          TO ACT-ID
002440           MOVE T-ACT-NUMBER (IX-CTA)      TO ACT-NUMBER
002450           MOVE T-ACT-USR-ID (IX-CTA)      TO ACT-USR-ID
002460           MOVE T-ACT-TYPE (IX-CTA)        TO ACT-TYPE
002470           MOVE T-ACT-BALANCE (IX-CTA)     TO ACT-BALANCE
002480           MOVE T-ACT-CREDATE (IX-CTA)     TO ACT-CREDATE
002490           MOVE T-ACT-ACTIVE-FLAG (IX-CTA) TO ACT-ACTIVE-FLAG
002500           MOVE T-ACT-FROZEN-FLAG (IX-CTA) TO ACT-FROZEN-FLAG
002510           WRITE CUENTA-REG.
002520
002530
