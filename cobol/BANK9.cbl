000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BANK9.
000030       AUTHOR. D HIDALGO.
000040       INSTALLATION. UNIZARBANK DATA CENTER.
000050       DATE-WRITTEN. 03/18/1997.
000060       DATE-COMPILED.
000070       SECURITY.  UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000080      *-----------------------------------------------------------
000090      * BANK9 - ACCOUNT STATISTICS REPORT.
000100      * LOADS THE ACCOUNT MASTER INTO A TABLE, THEN READS THE
000110      * TRANSACTION JOURNAL FROM END TO END, ACCUMULATING FOUR
000120      * RUNNING TOTALS PER ACCOUNT (DEPOSITS, WITHDRAWALS,
000130      * TRANSFERS IN, TRANSFERS OUT) OVER COMPLETED ENTRIES ONLY.
000140      * PRINTS ONE LINE PER ACCOUNT, IN ACCOUNT MASTER ORDER.
000150      *-----------------------------------------------------------
000160      * CHANGE LOG.
000170      *   03/18/97 DH  ORIGINAL WRITE-UP - PER-ACCOUNT MOVEMENT   REQ-0502
000180      *   03/18/97 DH    TOTALS REPORT (REPLACES THE ON-LINE      REQ-0502
000190      *   03/18/97 DH    ACCOUNT HISTORY SCREEN).                 REQ-0502
000200      *   07/07/98 DH  Y2K - NO DATE FIELDS PRINTED, NO CHANGE.   REQ-0561
000210      *   04/12/01 PL  RAISED ACCOUNT TABLE SIZE TO 5000 ROWS.    REQ-0640
000220      *   10/30/03 PL  EXCLUDED NON-COMPLETED ENTRIES FROM TOTALS.REQ-0705
000230      *   05/09/05 AR  MOV-TRAN-TYPE NOW CHECKED AGAINST          REQ-0733
000240      *   05/09/05 AR    TIPO-MOVIMIENTO-VALIDO BEFORE THE        REQ-0733
000250      *   05/09/05 AR    EVALUATE; AN UNRECOGNISED TYPE IS FLAGGEDREQ-0733
000260      *   05/09/05 AR    ON THE OPERATOR CONSOLE.  RERUN NOTICE   REQ-0733
000270      *   05/09/05 AR    LINE PRINTS WHEN UPSI-0 IS SET ON.       REQ-0733
000280      *   08/22/05 AR  FILE STATUS AND SCRATCH FIELDS PUT BACK TO REQ-0745
000290      *   08/22/05 AR    STANDALONE 77-LEVELS PER SHOP STD;       REQ-0745
000300      *   08/22/05 AR    SINGLE-PARAGRAPH PERFORMS RESTORED TO    REQ-0745
000310      *   08/22/05 AR    THE PERFORM-THRU FORM.                   REQ-0745
000320      *-----------------------------------------------------------
000330
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SPECIAL-NAMES.
000370           C01 IS TOP-OF-FORM
000380           CLASS TIPO-MOVIMIENTO-VALIDO IS "DEPOSIT",
000390               "WITHDRAWAL", "TRANSFER_IN", "TRANSFER_OUT"
000400           UPSI-0 ON STATUS IS SW-RERUN-ON
000410                  OFF STATUS IS SW-RERUN-OFF.
000420
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT CUENTAS ASSIGN TO CUENTAS
000460               ORGANIZATION IS SEQUENTIAL
000470               ACCESS MODE IS SEQUENTIAL
000480               FILE STATUS IS FS-CUENTAS.
000490
000500           SELECT F-MOVIMIENTOS ASSIGN TO MOVIMIEN
000510               ORGANIZATION IS SEQUENTIAL
000520               ACCESS MODE IS SEQUENTIAL
000530               FILE STATUS IS FS-MOVIMIENTOS.
000540
000550           SELECT INFORME-CUENTAS ASSIGN TO INFCTAS
000560               ORGANIZATION IS LINE SEQUENTIAL
000570               FILE STATUS IS FS-INFORME.
000580
000590
000600       DATA DIVISION.
000610       FILE SECTION.
000620       FD  CUENTAS
000630           LABEL RECORD STANDARD.
000640       01  CUENTA-REG.
000650           02  ACT-ID                     PIC 9(06).
000660           02  ACT-NUMBER                 PIC X(16).
000670           02  ACT-USR-ID                 PIC 9(06).
000680           02  ACT-TYPE                   PIC X(13).
000690           02  ACT-BALANCE                PIC S9(11)V99.
000700           02  ACT-CREDATE                PIC 9(14).
000710           02  ACT-ACTIVE-FLAG            PIC X(01).
000720           02  ACT-FROZEN-FLAG            PIC X(01).
000730           02  FILLER                     PIC X(05).
000740      * VISTA DE ACT-CREDATE SEPARANDO FECHA Y HORA DE ALTA,
000750      * DEJADA AQUI POR SI AUDITORIA PIDE FECHA DE ALTA EN EL
000760      * INFORME EN UNA FUTURA REVISION.
000770       01  ACT-CREDATE-R REDEFINES ACT-CREDATE.
000780           02  ACT-CRE-DATE-PART          PIC 9(08).
000790           02  ACT-CRE-TIME-PART          PIC 9(06).
000800
000810       FD  F-MOVIMIENTOS
000820           LABEL RECORD STANDARD.
000830       01  MOVIMIENTO-REG.
000840           02  MOV-TRAN-ID                PIC 9(08).
000850           02  MOV-TRAN-TYPE              PIC X(12).
000860           02  MOV-ACCT-ID                PIC 9(06).
000870           02  MOV-FROM-ACCT-NUMBER       PIC X(16).
000880           02  MOV-TO-ACCT-NUMBER         PIC X(16).
000890           02  MOV-AMOUNT                 PIC 9(11)V99.
000900           02  MOV-DESCRIPTION            PIC X(40).
000910           02  MOV-TIMESTAMP              PIC 9(14).
000920           02  MOV-STATUS                 PIC X(09).
000930               88  MOV-COMPLETED          VALUE "COMPLETED".
000940           02  FILLER                     PIC X(06).
000950      * VISTA DE FECHA/HORA DEL APUNTE, NO IMPRESA EN ESTE
000960      * INFORME PERO CONSERVADA PARA CUADRAR CON BANK4/BANK10.
000970       01  MOV-TIMESTAMP-R REDEFINES MOV-TIMESTAMP.
000980           02  MOV-TS-DATE                PIC 9(08).
000990           02  MOV-TS-TIME                PIC 9(06).
001000
001010       FD  INFORME-CUENTAS
001020           LABEL RECORD STANDARD
001030           RECORD CONTAINS 132 CHARACTERS.
001040       01  LINEA-INFORME                  PIC X(132).
001050
001060
001070       WORKING-STORAGE SECTION.
001080       77  FS-CUENTAS                     PIC X(02).
001090       77  FS-MOVIMIENTOS                 PIC X(02).
001100       77  FS-INFORME                     PIC X(02).
001110
001120       01  TABLA-CUENTAS.
001130           05  T-CUENTA OCCURS 5000 TIMES
001140                   INDEXED BY IX-CTA.
001150               10  T-ACT-ID               PIC 9(06).
001160               10  T-ACT-NUMBER           PIC X(16).
001170               10  T-TOT-DEPOSITO         PIC S9(11)V99.
001180               10  T-TOT-RETIRADA         PIC S9(11)V99.
001190               10  T-TOT-TRANSF-IN        PIC S9(11)V99.
001200               10  T-TOT-TRANSF-OUT       PIC S9(11)V99.
001210      * VISTA DE UNA FILA COMO BLOQUE UNICO, USADA PARA LIMPIARLA
001220      * A CERO DE UNA SOLA VEZ AL CARGAR LA CUENTA.
001230       01  T-CUENTA-R REDEFINES TABLA-CUENTAS.
001240           05  FILLER OCCURS 5000 TIMES   PIC X(74).
001250
001260       77  WC-NUM-CUENTAS                 PIC 9(04) COMP.
001270       77  WC-IX-ENCONTRADA               PIC 9(04) COMP.
001280
001290       01  LN-CABECERA-1.
001300           05  FILLER                     PIC X(38) VALUE
001310               "UNIZARBANK - ESTADISTICAS POR CUENTA".
001320           05  FILLER                     PIC X(94) VALUE SPACES.
001330       01  LN-CABECERA-2.
001340           05  FILLER                    PIC X(18) VALUE "CUENTA".
001350           05  FILLER                 PIC X(21) VALUE "DEPOSITOS".
001360           05  FILLER                 PIC X(21) VALUE "RETIRADAS".
001370          05  FILLER          PIC X(21) VALUE "TRANSF. ENTRANTES".
001380          05  FILLER          PIC X(21) VALUE "TRANSF. SALIENTES".
001390           05  FILLER                     PIC X(30) VALUE SPACES.
001400       01  LN-DETALLE.
001410           05  LD-CUENTA                  PIC X(18).
001420           05  LD-DEPOSITO                PIC $Z,ZZZ,ZZZ,ZZ9.99.
001430           05  FILLER                     PIC X(02) VALUE SPACES.
001440           05  LD-RETIRADA                PIC $Z,ZZZ,ZZZ,ZZ9.99.
001450           05  FILLER                     PIC X(02) VALUE SPACES.
001460           05  LD-TRANSF-IN               PIC $Z,ZZZ,ZZZ,ZZ9.99.
001470           05  FILLER                     PIC X(02) VALUE SPACES.
001480           05  LD-TRANSF-OUT              PIC $Z,ZZZ,ZZZ,ZZ9.99.
001490           05  FILLER                     PIC X(23) VALUE SPACES.
001500
001510       01  LN-AVISO-RERUN.
001520           05  FILLER                     PIC X(37) VALUE
001530               "** INFORME EJECUTADO EN MODO RERUN **".
001540           05  FILLER                     PIC X(95) VALUE SPACES.
001550
001560       77  WS-EOF-CUENTAS                 PIC X(01) VALUE "N".
001570           88  EOF-CUENTAS                VALUE "Y".
001580       77  WS-EOF-MOVIMIENTOS             PIC X(01) VALUE "N".
001590           88  EOF-MOVIMIENTOS            VALUE "Y".
001600
001610
001620       PROCEDURE DIVISION.
001630       0000-CONTROL-BANK9.
001640           PERFORM 0100-CARGAR-CUENTAS THRU 0100-CARGAR-CUENTAS
001650           PERFORM 0200-ACUMULAR-MOVIMIENTOS THRU
001660               0200-ACUMULAR-MOVIMIENTOS
001670           PERFORM 0900-IMPRIMIR-INFORME THRU
001680               0900-IMPRIMIR-INFORME
001690           STOP RUN.
001700
001710       0100-CARGAR-CUENTAS.
001720           MOVE ZEROES TO WC-NUM-CUENTAS
001730           OPEN INPUT CUENTAS
001740           PERFORM 0110-LEER-CUENTA THRU 0110-LEER-CUENTA
001750           PERFORM 0120-CARGAR-FILA THRU 0120-CARGAR-FILA
001760               UNTIL EOF-CUENTAS
001770           CLOSE CUENTAS.
001780
001790       0110-LEER-CUENTA.
001800           READ CUENTAS
001810               AT END SET EOF-CUENTAS TO TRUE
001820           END-READ.
001830
001840       0120-CARGAR-FILA.
001850           ADD 1 TO WC-NUM-CUENTAS
001860           SET IX-CTA TO WC-NUM-CUENTAS
001870           MOVE ZEROES TO T-CUENTA (IX-CTA)
001880           MOVE ACT-ID     TO T-ACT-ID (IX-CTA)
001890           MOVE ACT-NUMBER TO T-ACT-NUMBER (IX-CTA)
001900           PERFORM 0110-LEER-CUENTA THRU 0110-LEER-CUENTA.
001910
001920       0200-ACUMULAR-MOVIMIENTOS.
001930           OPEN INPUT F-MOVIMIENTOS
001940           IF FS-MOVIMIENTOS = "35"
001950               CLOSE F-MOVIMIENTOS
001960           ELSE
001970               PERFORM 0210-LEER-MOVIMIENTO THRU
001980                   0210-LEER-MOVIMIENTO
001990               PERFORM 0220-ACUMULAR-UNO THRU
002000                   0220-ACUMULAR-UNO
002010                   UNTIL EOF-MOVIMIENTOS
002020               CLOSE F-MOVIMIENTOS
002030           END-IF.
002040
002050       0210-LEER-MOVIMIENTO.
002060           READ F-MOVIMIENTOS
002070               AT END SET EOF-MOVIMIENTOS TO TRUE
002080           END-READ.
002090
002100       0220-ACUMULAR-UNO.
002110      *    U4 - SOLO CUENTAN LOS APUNTES CON STATUS = COMPLETED.
002120           IF MOV-TRAN-TYPE IS NOT TIPO-MOVIMIENTO-VALIDO
002130               DISPLAY "BANK9 - TIPO DE MOVIMIENTO DESCONOCIDO "
002140                   "EN EL DIARIO"
002150           END-IF
002160           IF MOV-COMPLETED
002170               PERFORM 0230-LOCALIZAR-CUENTA THRU
002180                   0230-LOCALIZAR-CUENTA
002190               IF WC-IX-ENCONTRADA NOT = ZERO
002200                   EVALUATE MOV-TRAN-TYPE
002210                       WHEN "DEPOSIT"
002220                           ADD MOV-AMOUNT TO
002230                               T-TOT-DEPOSITO (WC-IX-ENCONTRADA)
002240                       WHEN "WITHDRAWAL"
002250                           ADD MOV-AMOUNT TO
002260                               T-TOT-RETIRADA (WC-IX-ENCONTRADA)
002270                       WHEN "TRANSFER_IN"
002280                           ADD MOV-AMOUNT TO
002290                               T-TOT-TRANSF-IN (WC-IX-ENCONTRADA)
002300                       WHEN "TRANSFER_OUT"
002310                           ADD MOV-AMOUNT TO
002320                               T-TOT-TRANSF-OUT (WC-IX-ENCONTRADA)
002330                   END-EVALUATE
002340               END-IF
002350           END-IF
002360           PERFORM 0210-LEER-MOVIMIENTO THRU 0210-LEER-MOVIMIENTO.
002370
002380       0230-LOCALIZAR-CUENTA.
002390           MOVE ZEROES TO WC-IX-ENCONTRADA
002400           SET IX-CTA TO 1
002410           SEARCH T-CUENTA
002420               AT END
002430                   CONTINUE
002440               WHEN T-ACT-ID (IX-CTA) = MOV-ACCT-ID
002450                   SET WC-IX-ENCONTRADA TO IX-CTA
002460           END-SEARCH.
002470
002480       0900-IMPRIMIR-INFORME.
002490           OPEN OUTPUT INFORME-CUENTAS
002500           WRITE LINEA-INFORME FROM LN-CABECERA-1
002510           WRITE LINEA-INFORME FROM LN-CABECERA-2
002520           PERFORM 0910-IMPRIMIR-FILA THRU
002530               0910-IMPRIMIR-FILA
002540               VARYING IX-CTA FROM 1 BY 1
002550               UNTIL IX-CTA > WC-NUM-CUENTAS
002560           IF SW-RERUN-ON
002570               WRITE LINEA-INFORME FROM LN-AVISO-RERUN
002580           END-IF
002590           CLOSE INFORME-CUENTAS.
002600
002610       0910-IMPRIMIR-FILA.
002620           MOVE T-ACT-NUMBER (IX-CTA)     TO LD-CUENTA
002630           MOVE T-TOT-DEPOSITO (IX-CTA)   TO LD-DEPOSITO
002640           MOVE T-TOT-RETIRADA (IX-CTA)   TO LD-RETIRADA
002650           MOVE T-TOT-TRANSF-IN (IX-CTA)  TO LD-TRANSF-IN
002660           MOVE T-TOT-TRANSF-OUT (IX-CTA) TO LD-TRANSF-OUT
002670           WRITE LINEA-INFORME FROM LN-DETALLE.
002680
002690
